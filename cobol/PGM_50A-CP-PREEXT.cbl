000100****************************************************************
000200*    CPPREEXT                                                  *
000300*    LAYOUT  CAMPO PRE-EXTRAIDO (FUENTE 'AZURE_FIELD')         *
000400*    AGRUPADOS/ORDENADOS POR PEX-DOC-ID.                       *
000500*    LARGO REGISTRO = 75 BYTES                                 *
000600****************************************************************
000700 01  WS-REG-PREEXT.
000800*    DOCUMENTO AL QUE PERTENECE EL VALOR
000900     03  PEX-DOC-ID          PIC X(10).
001000*    CLAVE DE CAMPO (SE COMPARA CON RUL-PATTERN DEL METODO A)
001100     03  PEX-KEY             PIC X(20).
001200*    VALOR CRUDO TAL COMO FUE EXTRAIDO AGUAS ARRIBA
001300     03  PEX-VALUE           PIC X(40).
001400     03  FILLER              PIC X(05)    VALUE SPACES.

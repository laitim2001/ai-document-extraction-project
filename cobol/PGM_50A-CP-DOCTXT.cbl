000100****************************************************************
000200*    CPDOCTXT                                                  *
000300*    LAYOUT  TEXTO DE DOCUMENTO (FACTURA TRANSCRIPTA)          *
000400*    LARGO REGISTRO = 511 BYTES                                *
000500****************************************************************
000600 01  WS-REG-DOCTXT.
000700*    IDENTIFICADOR DE DOCUMENTO
000800     03  DOC-ID              PIC X(10).
000900*    TEXTO LIBRE DE LA FACTURA (PUEDE CONTENER LOS CAMPOS)
001000     03  DOC-TEXT            PIC X(500).
001100     03  FILLER              PIC X(01)    VALUE SPACES.

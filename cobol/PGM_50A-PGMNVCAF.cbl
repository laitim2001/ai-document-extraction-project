000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMNVCAF.
000300 AUTHOR. R ESPINOZA.
000400 INSTALLATION. TRANSANDINA CARGA S A - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 14/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - CONFIDENCIAL.
000800******************************************************************
000900*    PGMNVCAF                                                  *
001000*                                                                *
001100*    SUBRUTINA DE NORMALIZACION Y VALIDACION DE VALORES         *
001200*    EXTRAIDOS DE FACTURAS DE FLETE.                             *
001300*                                                                *
001400*    ES LLAMADA POR EL PROGRAMA PRINCIPAL PGMFWCAF UNA VEZ POR   *
001500*    CADA CAMPO GANADOR, RECIBIENDO EL NOMBRE DEL CAMPO DE       *
001600*    NEGOCIO, EL VALOR CRUDO Y EL PATRON DE VALIDACION (SI LO    *
001700*    HUBIERA) Y DEVOLVIENDO EL VALOR NORMALIZADO MAS LA BANDERA  *
001800*    DE VALIDEZ.                                                 *
001900*                                                                *
002000*         - FECHA          AAAA-MM-DD                           *
002100*         - IMPORTE        DOS DECIMALES, REDONDEO HACIA ARRIBA  *
002200*         - PESO           SE LE QUITA LA UNIDAD Y SE NORMALIZA  *
002300*                          COMO IMPORTE                          *
002400*         - GENERICO       SOLO RECORTE DE BLANCOS               *
002500*                                                                *
002600******************************************************************
002700*                     REGISTRO DE CAMBIOS                       *
002800******************************************************************
002900*   FECHA     AUTOR       SOLICITUD   DESCRIPCION                *
003000*  --------   ----------  ----------  ------------------------- *
003100*  14/03/88   R ESPINOZA  SOL-88-014  VERSION INICIAL - CAMPOS   *SOL88014
003200*                                     FECHA E IMPORTE            *
003300*  02/09/88   R ESPINOZA  SOL-88-041  SE AGREGA NORMALIZACION    *SOL88041
003400*                                     DE PESO (KG/LB)            *
003500*  19/01/89   M PAREDES   SOL-89-003  VALIDACION POR PATRON      *SOL89003
003600*                                     DEL VALOR NORMALIZADO      *
003700*  11/07/90   M PAREDES   SOL-90-058  CORRIGE REDONDEO DE        *SOL90058
003800*                                     IMPORTE CON 3 DECIMALES    *
003900*  23/11/91   J TORRES    SOL-91-072  FORMATO FECHA DD-MON-AAAA  *SOL91072
004000*                                     (MESES EN INGLES)          *
004100*  05/04/92   J TORRES    SOL-92-019  FORMATO FECHA DD.MM.AAAA   *SOL92019
004200*  30/08/93   S ANDRADE   SOL-93-077  SEPARADOR DE MILES EN      *SOL93077
004300*                                     IMPORTE (COMA Y PUNTO)     *
004400*  17/02/94   S ANDRADE   SOL-94-008  SE AGREGA VALIDACION DE    *SOL94008
004500*                                     CALENDARIO (BISIESTO)      *
004600*  09/10/95   R ESPINOZA  SOL-95-063  LIMPIEZA GENERAL, AJUSTE   *SOL95063
004700*                                     DE TABLAS DE UNIDADES      *
004800*  22/06/96   M PAREDES   SOL-96-031  AGREGA PALABRAS CLAVE DE   *SOL96031
004900*                                     IMPORTE (DUTY, TAX)        *
005000*  14/01/98   S ANDRADE   SOL-98-003  REVISION AMPLIACION DE     *SOL98003
005100*                                     SIGLO - AAAA 4 DIGITOS     *
005200*  03/12/99   S ANDRADE   SOL-99-091  VERIFICACION FINAL Y2K -   *SOL99091
005300*                                     SIN IMPACTO, FECHAS YA     *
005400*                                     SE MANEJAN A 4 DIGITOS     *
005500*  18/05/01   J TORRES    SOL-01-027  CORRIGE CASO COMA DECIMAL  *SOL01027
005600*                                     CON UN SOLO DIGITO         *
005700*  09/09/03   M PAREDES   SOL-03-044  SE AGREGA PATRON DE        *SOL03044
005800*                                     VALIDACION GENERICO        *
005900******************************************************************
006000
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300
006400 SPECIAL-NAMES.
006500     CLASS LETRA-VALIDA IS 'A' THRU 'Z' 'a' THRU 'z'.
006600
006700 INPUT-OUTPUT SECTION.
006800 FILE-CONTROL.
006900
007000 DATA DIVISION.
007100 FILE SECTION.
007200
007300 WORKING-STORAGE SECTION.
007400*=======================*
007500
007600 77  FILLER     PIC X(26) VALUE '* INICIO WORKING-STORAGE *'.
007700
007800*----------- CLASIFICACION DEL CAMPO ----------------------------
007900 01  WS-NV-SWITCHES.
008000     03  WS-NV-TIPO-CAMPO      PIC X(01)    VALUE 'G'.
008100         88  WS-NV-ES-FECHA               VALUE 'F'.
008200         88  WS-NV-ES-IMPORTE             VALUE 'I'.
008300         88  WS-NV-ES-PESO                VALUE 'P'.
008400         88  WS-NV-ES-GENERICO            VALUE 'G'.
008500     03  WS-NV-OK              PIC X(01)    VALUE 'Y'.
008600         88  WS-NV-EXITO                  VALUE 'Y'.
008700         88  WS-NV-FRACASO                VALUE 'N'.
008800     03  WS-NV-F-SW-BISIESTO   PIC X(01)    VALUE 'N'.
008900         88  WS-NV-F-ES-BISIESTO          VALUE 'Y'.
009000         88  WS-NV-F-NO-BISIESTO          VALUE 'N'.
009100     03  WS-NV-P-SW-DETENER    PIC X(01)    VALUE 'N'.
009200         88  WS-NV-P-DETENER              VALUE 'Y'.
009300         88  WS-NV-P-NO-DETENER           VALUE 'N'.
009400     03  FILLER                PIC X(05)    VALUE SPACES.
009500
009600*----------- AREA DE TRABAJO DEL VALOR A NORMALIZAR --------------
009700 77  WS-NV-ENTRADA             PIC X(40)    VALUE SPACES.
009800 77  WS-NV-SALIDA              PIC X(40)    VALUE SPACES.
009900
010000*----------- TABLA PALABRAS CLAVE DE CAMPO IMPORTE ---------------
010100 01  WS-NV-TABLA-IMPORTE-DEF.
010200     03  FILLER                PIC X(10)    VALUE 'AMOUNT    '.
010300     03  FILLER                PIC X(10)    VALUE 'CHARGE    '.
010400     03  FILLER                PIC X(10)    VALUE 'FEE       '.
010500     03  FILLER                PIC X(10)    VALUE 'COST      '.
010600     03  FILLER                PIC X(10)    VALUE 'TOTAL     '.
010700     03  FILLER                PIC X(10)    VALUE 'PRICE     '.
010800     03  FILLER                PIC X(10)    VALUE 'DUTY      '.
010900     03  FILLER                PIC X(10)    VALUE 'TAX       '.
011000 01  WS-NV-TABLA-IMPORTE  REDEFINES WS-NV-TABLA-IMPORTE-DEF.
011100     03  WS-NV-IMP-PALABRA     PIC X(10)    OCCURS 8 TIMES.
011200
011300*----------- TABLA DE MESES EN INGLES (INDICE = NRO DE MES) ------
011400 01  WS-NV-TABLA-MESES-DEF.
011500     03  FILLER                PIC X(03)    VALUE 'JAN'.
011600     03  FILLER                PIC X(03)    VALUE 'FEB'.
011700     03  FILLER                PIC X(03)    VALUE 'MAR'.
011800     03  FILLER                PIC X(03)    VALUE 'APR'.
011900     03  FILLER                PIC X(03)    VALUE 'MAY'.
012000     03  FILLER                PIC X(03)    VALUE 'JUN'.
012100     03  FILLER                PIC X(03)    VALUE 'JUL'.
012200     03  FILLER                PIC X(03)    VALUE 'AUG'.
012300     03  FILLER                PIC X(03)    VALUE 'SEP'.
012400     03  FILLER                PIC X(03)    VALUE 'OCT'.
012500     03  FILLER                PIC X(03)    VALUE 'NOV'.
012600     03  FILLER                PIC X(03)    VALUE 'DEC'.
012700 01  WS-NV-TABLA-MESES REDEFINES WS-NV-TABLA-MESES-DEF.
012800     03  WS-NV-MES-ABREV       PIC X(03)    OCCURS 12 TIMES.
012900
013000*----------- TABLA DE UNIDADES DE PESO (MAS LARGAS PRIMERO) ------
013100 01  WS-NV-TABLA-UNIDAD-DEF.
013200     03  FILLER                PIC X(05)    VALUE 'GRAMS'.
013300     03  FILLER                PIC X(05)    VALUE 'GRAM '.
013400     03  FILLER                PIC X(05)    VALUE 'KGS  '.
013500     03  FILLER                PIC X(05)    VALUE 'LBS  '.
013600     03  FILLER                PIC X(05)    VALUE 'KG   '.
013700     03  FILLER                PIC X(05)    VALUE 'LB   '.
013800     03  FILLER                PIC X(05)    VALUE 'G    '.
013900 01  WS-NV-TABLA-UNIDAD REDEFINES WS-NV-TABLA-UNIDAD-DEF.
014000     03  WS-NV-UNIDAD          PIC X(05)    OCCURS 7 TIMES.
014100
014200*----------- AREA GENERICA DE TRABAJO DE 40 POSICIONES -----------
014300 01  WS-G40-AREA.
014400     03  WS-G40-TEXTO          PIC X(40)    VALUE SPACES.
014500     03  WS-G40-TEXTO-MAY      PIC X(40)    VALUE SPACES.
014600     03  WS-G40-LEN            PIC 9(04)    COMP VALUE ZEROS.
014700     03  WS-G40-PATRON         PIC X(40)    VALUE SPACES.
014800     03  WS-G40-PATRON-LEN     PIC 9(04)    COMP VALUE ZEROS.
014900     03  WS-G40-POS            PIC 9(04)    COMP VALUE ZEROS.
015000     03  WS-G40-LIMITE         PIC 9(04)    COMP VALUE ZEROS.
015100     03  WS-G40-I              PIC 9(04)    COMP VALUE ZEROS.
015200     03  WS-G40-J              PIC 9(04)    COMP VALUE ZEROS.
015300     03  WS-G40-INI            PIC 9(04)    COMP VALUE ZEROS.
015400     03  WS-G40-FIN            PIC 9(04)    COMP VALUE ZEROS.
015500     03  WS-G40-ENCONTRO       PIC X(01)    VALUE 'N'.
015600         88  WS-G40-SI-ENCONTRO          VALUE 'Y'.
015700         88  WS-G40-NO-ENCONTRO          VALUE 'N'.
015800     03  FILLER                PIC X(02)    VALUE SPACES.
015900
016000*----------- AREA DE TRABAJO PARA FECHA --------------------------
016100 01  WS-NV-FECHA-AREA.
016200     03  WS-NV-F-CRUDO         PIC X(40)    VALUE SPACES.
016300     03  WS-NV-F-AAAA          PIC 9(04)    VALUE ZEROS.
016400     03  WS-NV-F-MM            PIC 9(02)    VALUE ZEROS.
016500     03  WS-NV-F-DD            PIC 9(02)    VALUE ZEROS.
016600     03  WS-NV-F-TOKEN1        PIC X(10)    VALUE SPACES.
016700     03  WS-NV-F-TOKEN2        PIC X(10)    VALUE SPACES.
016800     03  WS-NV-F-TOKEN3        PIC X(10)    VALUE SPACES.
016900     03  WS-NV-F-MES-IND       PIC 9(02)    COMP VALUE ZEROS.
017000     03  WS-NV-F-DIAS-MES      PIC 9(02)    VALUE ZEROS.
017100     03  WS-NV-F-SALIDA        PIC X(10)    VALUE SPACES.
017200     03  FILLER                PIC X(02)    VALUE SPACES.
017300
017400*----------- AREA DE TRABAJO PARA IMPORTE ------------------------
017500 01  WS-NV-IMPORTE-AREA.
017600     03  WS-NV-M-LIMPIO        PIC X(40)    VALUE SPACES.
017700     03  WS-NV-M-LIMPIO-LEN    PIC 9(04)    COMP VALUE ZEROS.
017800     03  WS-NV-M-CNT-COMA      PIC 9(04)    COMP VALUE ZEROS.
017900     03  WS-NV-M-CNT-PUNTO     PIC 9(04)    COMP VALUE ZEROS.
018000     03  WS-NV-M-POS-COMA      PIC 9(04)    COMP VALUE ZEROS.
018100     03  WS-NV-M-POS-PUNTO     PIC 9(04)    COMP VALUE ZEROS.
018200     03  WS-NV-M-SIGNO         PIC X(01)    VALUE SPACES.
018300     03  WS-NV-M-ENTERA        PIC X(20)    VALUE SPACES.
018400     03  WS-NV-M-DECIMAL       PIC X(05)    VALUE SPACES.
018500     03  WS-NV-M-ENT-NUM       PIC 9(12)    COMP VALUE ZEROS.
018600     03  WS-NV-M-DEC-NUM       PIC 9(02)    VALUE ZEROS.
018700     03  WS-NV-M-DEC1          PIC 9(01)    VALUE ZEROS.
018800     03  WS-NV-M-DEC3          PIC 9(01)    VALUE ZEROS.
018900     03  WS-NV-M-ENT-EDIT      PIC Z(11)9   VALUE ZEROS.
019000     03  WS-NV-M-ENT-TRIM      PIC X(12)    VALUE SPACES.
019100     03  WS-NV-M-VALIDO        PIC X(01)    VALUE 'Y'.
019200         88  WS-NV-M-ES-VALIDO             VALUE 'Y'.
019300         88  WS-NV-M-NO-VALIDO             VALUE 'N'.
019400     03  FILLER                PIC X(02)    VALUE SPACES.
019500
019600*----------- AREA DE TRABAJO PARA PESO ---------------------------
019700 01  WS-NV-PESO-AREA.
019800     03  WS-NV-P-MAYUSCULAS    PIC X(40)    VALUE SPACES.
019900     03  WS-NV-P-SIN-UNIDAD    PIC X(40)    VALUE SPACES.
020000     03  WS-NV-P-SOLO-NUM      PIC X(40)    VALUE SPACES.
020100     03  WS-NV-P-UNIDAD-LEN    PIC 9(04)    COMP VALUE ZEROS.
020200     03  WS-NV-P-IND           PIC 9(04)    COMP VALUE ZEROS.
020300     03  FILLER                PIC X(02)    VALUE SPACES.
020400
020500*----------- AREA DE VALIDACION POR PATRON -----------------------
020600 01  WS-NV-VALID-AREA.
020700     03  WS-NV-V-PATRON        PIC X(20)    VALUE SPACES.
020800     03  WS-NV-V-VALOR         PIC X(40)    VALUE SPACES.
020900     03  WS-NV-V-LEN-PAT       PIC 9(04)    COMP VALUE ZEROS.
021000     03  WS-NV-V-LEN-VAL       PIC 9(04)    COMP VALUE ZEROS.
021100     03  WS-NV-V-IND           PIC 9(04)    COMP VALUE ZEROS.
021200     03  FILLER                PIC X(02)    VALUE SPACES.
021300
021400 77  FILLER     PIC X(26) VALUE '* FINAL WORKING-STORAGE *'.
021500
021600*-------------------------------------------------------------
021700 LINKAGE SECTION.
021800*================*
021900 01  LK-NORVAL-AREA.
022000     03  LK-NV-FIELD-NAME      PIC X(20).
022100     03  LK-NV-RAW-VALUE       PIC X(40).
022200     03  LK-NV-VALID-PATTERN   PIC X(20).
022300     03  LK-NV-NORM-VALUE      PIC X(40).
022400     03  LK-NV-VALID-FLAG      PIC X(01).
022500     03  FILLER                PIC X(02).
022600
022700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
022800 PROCEDURE DIVISION USING LK-NORVAL-AREA.
022900
023000 MAIN-PROGRAM-I.
023100
023200     PERFORM 1000-INICIO-I   THRU 1000-INICIO-F.
023300     PERFORM 3000-NORMALIZAR-I
023400        THRU 3000-NORMALIZAR-F.
023500     PERFORM 4000-VALIDAR-I  THRU 4000-VALIDAR-F.
023600     PERFORM 9999-FINAL-I    THRU 9999-FINAL-F.
023700
023800 MAIN-PROGRAM-F. GOBACK.
023900
024000
024100*----  CLASIFICA EL CAMPO SEGUN SU NOMBRE DE NEGOCIO -----------
024200 1000-INICIO-I.
024300
024400     MOVE SPACES            TO WS-NV-ENTRADA WS-NV-SALIDA
024500     MOVE LK-NV-RAW-VALUE   TO WS-NV-ENTRADA
024600     SET WS-NV-ES-GENERICO  TO TRUE
024700     SET WS-NV-EXITO        TO TRUE
024800
024900     MOVE LK-NV-FIELD-NAME  TO WS-G40-TEXTO-MAY
025000     INSPECT WS-G40-TEXTO-MAY CONVERTING
025100             'abcdefghijklmnopqrstuvwxyz'
025200          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
025300
025400     MOVE 'DATE'             TO WS-G40-PATRON
025500     PERFORM 1010-TEST-CONTIENE-I THRU 1010-TEST-CONTIENE-F
025600     IF WS-G40-SI-ENCONTRO
025700        SET WS-NV-ES-FECHA TO TRUE
025800     ELSE
025900        PERFORM 1020-TEST-IMPORTE-I THRU 1020-TEST-IMPORTE-F
026000        IF WS-G40-SI-ENCONTRO
026100           SET WS-NV-ES-IMPORTE TO TRUE
026200        ELSE
026300           MOVE 'WEIGHT'       TO WS-G40-PATRON
026400           PERFORM 1010-TEST-CONTIENE-I THRU 1010-TEST-CONTIENE-F
026500           IF WS-G40-SI-ENCONTRO
026600              SET WS-NV-ES-PESO TO TRUE
026700           END-IF
026800        END-IF
026900     END-IF.
027000
027100 1000-INICIO-F. EXIT.
027200
027300*----  VERDADERO SI WS-G40-PATRON OCURRE EN EL NOMBRE DE CAMPO --
027400 1010-TEST-CONTIENE-I.
027500
027600     MOVE 20                TO WS-G40-LEN
027700     PERFORM 8000-LARGO-VARIABLE-I THRU 8000-LARGO-VARIABLE-F
027800     PERFORM 8100-LARGO-PATRON-I   THRU 8100-LARGO-PATRON-F
027900
028000     SET WS-G40-NO-ENCONTRO TO TRUE
028100     IF WS-G40-PATRON-LEN > ZEROS AND
028200        WS-G40-PATRON-LEN NOT > WS-G40-LEN
028300        COMPUTE WS-G40-LIMITE = WS-G40-LEN - WS-G40-PATRON-LEN + 1
028400        PERFORM 8300-BUSCAR-SUBCADENA-I
028500           THRU 8300-BUSCAR-SUBCADENA-F
028600     END-IF.
028700
028800 1010-TEST-CONTIENE-F. EXIT.
028900
029000*----  VERDADERO SI EL NOMBRE DE CAMPO CONTIENE PALABRA DE IMPORTE
029100 1020-TEST-IMPORTE-I.
029200
029300     SET WS-G40-NO-ENCONTRO TO TRUE
029400     PERFORM 1025-TEST-IMPORTE-UNA-I THRU 1025-TEST-IMPORTE-UNA-F
029500        VARYING WS-G40-I FROM 1 BY 1
029600        UNTIL WS-G40-I > 8 OR WS-G40-SI-ENCONTRO.
029700
029800 1020-TEST-IMPORTE-F. EXIT.
029900
030000*----  PRUEBA UNA PALABRA CLAVE DE LA TABLA DE IMPORTE -----------
030100 1025-TEST-IMPORTE-UNA-I.
030200
030300     MOVE WS-NV-IMP-PALABRA (WS-G40-I) TO WS-G40-PATRON
030400     PERFORM 1010-TEST-CONTIENE-I THRU 1010-TEST-CONTIENE-F.
030500
030600 1025-TEST-IMPORTE-UNA-F. EXIT.
030700
030800
030900*----  DESPACHA LA NORMALIZACION SEGUN EL TIPO DE CAMPO ---------
031000 3000-NORMALIZAR-I.
031100
031200     EVALUATE TRUE
031300        WHEN WS-NV-ES-FECHA
031400           PERFORM 3100-NORM-FECHA-I THRU 3100-NORM-FECHA-F
031500           IF WS-NV-FRACASO
031600              PERFORM 3400-NORM-GENERICO-I
031700                 THRU 3400-NORM-GENERICO-F
031800           END-IF
031900        WHEN WS-NV-ES-IMPORTE
032000           PERFORM 3200-NORM-IMPORTE-I THRU 3200-NORM-IMPORTE-F
032100           IF WS-NV-FRACASO
032200              PERFORM 3400-NORM-GENERICO-I
032300                 THRU 3400-NORM-GENERICO-F
032400           END-IF
032500        WHEN WS-NV-ES-PESO
032600           PERFORM 3300-NORM-PESO-I THRU 3300-NORM-PESO-F
032700           IF WS-NV-FRACASO
032800              PERFORM 3400-NORM-GENERICO-I
032900                 THRU 3400-NORM-GENERICO-F
033000           END-IF
033100        WHEN OTHER
033200           PERFORM 3400-NORM-GENERICO-I THRU 3400-NORM-GENERICO-F
033300     END-EVALUATE.
033400
033500 3000-NORMALIZAR-F. EXIT.
033600
033700
033800*----  NORMALIZACION DE FECHA - PRUEBA 5 FORMATOS EN ORDEN -------
033900 3100-NORM-FECHA-I.
034000
034100     SET WS-NV-FRACASO     TO TRUE
034200     MOVE SPACES           TO WS-NV-F-CRUDO
034300     MOVE WS-NV-ENTRADA    TO WS-NV-F-CRUDO
034400
034500     IF WS-NV-F-CRUDO (5:1) = '-' AND WS-NV-F-CRUDO (8:1) = '-'
034600           AND WS-NV-F-CRUDO (1:4) IS NUMERIC
034700           AND WS-NV-F-CRUDO (6:2) IS NUMERIC
034800           AND WS-NV-F-CRUDO (9:2) IS NUMERIC
034900        MOVE WS-NV-F-CRUDO (1:4) TO WS-NV-F-AAAA
035000        MOVE WS-NV-F-CRUDO (6:2) TO WS-NV-F-MM
035100        MOVE WS-NV-F-CRUDO (9:2) TO WS-NV-F-DD
035200        PERFORM 3190-VALIDAR-CALENDARIO-I
035300           THRU 3190-VALIDAR-CALENDARIO-F
035400     END-IF
035500
035600     IF WS-NV-FRACASO AND WS-NV-F-CRUDO (3:1) = '/'
035700           AND WS-NV-F-CRUDO (6:1) = '/'
035800           AND WS-NV-F-CRUDO (1:2) IS NUMERIC
035900           AND WS-NV-F-CRUDO (4:2) IS NUMERIC
036000           AND WS-NV-F-CRUDO (7:4) IS NUMERIC
036100        MOVE WS-NV-F-CRUDO (1:2) TO WS-NV-F-MM
036200        MOVE WS-NV-F-CRUDO (4:2) TO WS-NV-F-DD
036300        MOVE WS-NV-F-CRUDO (7:4) TO WS-NV-F-AAAA
036400        PERFORM 3190-VALIDAR-CALENDARIO-I
036500           THRU 3190-VALIDAR-CALENDARIO-F
036600     END-IF
036700
036800     IF WS-NV-FRACASO AND WS-NV-F-CRUDO (3:1) = '-'
036900           AND WS-NV-F-CRUDO (6:1) = '-'
037000           AND WS-NV-F-CRUDO (1:2) IS NUMERIC
037100           AND WS-NV-F-CRUDO (4:2) IS NUMERIC
037200           AND WS-NV-F-CRUDO (7:4) IS NUMERIC
037300        MOVE WS-NV-F-CRUDO (1:2) TO WS-NV-F-MM
037400        MOVE WS-NV-F-CRUDO (4:2) TO WS-NV-F-DD
037500        MOVE WS-NV-F-CRUDO (7:4) TO WS-NV-F-AAAA
037600        PERFORM 3190-VALIDAR-CALENDARIO-I
037700           THRU 3190-VALIDAR-CALENDARIO-F
037800     END-IF
037900
038000     IF WS-NV-FRACASO AND WS-NV-F-CRUDO (3:1) = '.'
038100           AND WS-NV-F-CRUDO (6:1) = '.'
038200           AND WS-NV-F-CRUDO (1:2) IS NUMERIC
038300           AND WS-NV-F-CRUDO (4:2) IS NUMERIC
038400           AND WS-NV-F-CRUDO (7:4) IS NUMERIC
038500        MOVE WS-NV-F-CRUDO (1:2) TO WS-NV-F-DD
038600        MOVE WS-NV-F-CRUDO (4:2) TO WS-NV-F-MM
038700        MOVE WS-NV-F-CRUDO (7:4) TO WS-NV-F-AAAA
038800        PERFORM 3190-VALIDAR-CALENDARIO-I
038900           THRU 3190-VALIDAR-CALENDARIO-F
039000     END-IF
039100
039200     IF WS-NV-FRACASO
039300        PERFORM 3150-NORM-FECHA-TEXTO-I
039400           THRU 3150-NORM-FECHA-TEXTO-F
039500     END-IF
039600
039700     IF WS-NV-EXITO
039800        MOVE WS-NV-F-AAAA TO WS-NV-F-SALIDA (1:4)
039900        MOVE '-'          TO WS-NV-F-SALIDA (5:1)
040000        MOVE WS-NV-F-MM   TO WS-NV-F-SALIDA (6:2)
040100        MOVE '-'          TO WS-NV-F-SALIDA (8:1)
040200        MOVE WS-NV-F-DD   TO WS-NV-F-SALIDA (9:2)
040300        MOVE SPACES       TO WS-NV-SALIDA
040400        MOVE WS-NV-F-SALIDA TO WS-NV-SALIDA
040500     END-IF.
040600
040700 3100-NORM-FECHA-F. EXIT.
040800
040900*----  FORMATO "D[D] MON AAAA" - MESES EN INGLES -----------------
041000 3150-NORM-FECHA-TEXTO-I.
041100
041200     MOVE SPACES TO WS-NV-F-TOKEN1 WS-NV-F-TOKEN2 WS-NV-F-TOKEN3
041300     UNSTRING WS-NV-F-CRUDO DELIMITED BY SPACE
041400        INTO WS-NV-F-TOKEN1 WS-NV-F-TOKEN2 WS-NV-F-TOKEN3.
041500
041600     IF WS-NV-F-TOKEN1 IS NOT NUMERIC
041700           OR WS-NV-F-TOKEN2 = SPACES
041800           OR WS-NV-F-TOKEN3 (1:4) IS NOT NUMERIC
041900        GO TO 3150-NORM-FECHA-TEXTO-F
042000     END-IF
042100
042200     MOVE WS-NV-F-TOKEN1 (1:2) TO WS-NV-F-DD
042300     MOVE WS-NV-F-TOKEN3 (1:4) TO WS-NV-F-AAAA
042400
042500     MOVE WS-NV-F-TOKEN2   TO WS-G40-TEXTO-MAY
042600     INSPECT WS-G40-TEXTO-MAY CONVERTING
042700             'abcdefghijklmnopqrstuvwxyz'
042800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
042900
043000     MOVE 01 TO WS-NV-F-MES-IND
043100     PERFORM 3160-COMPARAR-MES-I THRU 3160-COMPARAR-MES-F
043200        VARYING WS-G40-I FROM 1 BY 1 UNTIL WS-G40-I > 12
043300     MOVE WS-NV-F-MES-IND TO WS-NV-F-MM
043400
043500     PERFORM 3190-VALIDAR-CALENDARIO-I
043600        THRU 3190-VALIDAR-CALENDARIO-F.
043700
043800 3150-NORM-FECHA-TEXTO-F. EXIT.
043900
044000*----  COMPARA LA ABREVIATURA DEL TOKEN CON UNA ENTRADA DE TABLA -
044100 3160-COMPARAR-MES-I.
044200
044300     IF WS-G40-TEXTO-MAY (1:3) = WS-NV-MES-ABREV (WS-G40-I)
044400        MOVE WS-G40-I TO WS-NV-F-MES-IND
044500     END-IF.
044600
044700 3160-COMPARAR-MES-F. EXIT.
044800
044900*----  VALIDA MES 1-12, DIA SEGUN MES Y BISIESTO -----------------
045000 3190-VALIDAR-CALENDARIO-I.
045100
045200     SET WS-NV-FRACASO TO TRUE
045300
045400     IF WS-NV-F-MM > ZEROS AND WS-NV-F-MM NOT > 12
045500           AND WS-NV-F-DD > ZEROS
045600        PERFORM 3195-ES-BISIESTO-I THRU 3195-ES-BISIESTO-F
045700        EVALUATE WS-NV-F-MM
045800           WHEN 4 WHEN 6 WHEN 9 WHEN 11
045900              MOVE 30 TO WS-NV-F-DIAS-MES
046000           WHEN 2
046100              IF WS-NV-F-ES-BISIESTO
046200                 MOVE 29 TO WS-NV-F-DIAS-MES
046300              ELSE
046400                 MOVE 28 TO WS-NV-F-DIAS-MES
046500              END-IF
046600           WHEN OTHER
046700              MOVE 31 TO WS-NV-F-DIAS-MES
046800        END-EVALUATE
046900        IF WS-NV-F-DD NOT > WS-NV-F-DIAS-MES
047000           SET WS-NV-EXITO TO TRUE
047100        END-IF
047200     END-IF.
047300
047400 3190-VALIDAR-CALENDARIO-F. EXIT.
047500
047600*----  CALCULO DE ANIO BISIESTO - REGLA GREGORIANA ---------------
047700 3195-ES-BISIESTO-I.
047800
047900     MOVE 'N' TO WS-NV-F-SW-BISIESTO
048000     IF (WS-NV-F-AAAA / 4) * 4 = WS-NV-F-AAAA AND
048100        ((WS-NV-F-AAAA / 100) * 100 NOT = WS-NV-F-AAAA OR
048200         (WS-NV-F-AAAA / 400) * 400 = WS-NV-F-AAAA)
048300        SET WS-NV-F-ES-BISIESTO TO TRUE
048400     END-IF.
048500
048600 3195-ES-BISIESTO-F. EXIT.
048700
048800
048900*----  NORMALIZACION DE IMPORTE ----------------------------------
049000 3200-NORM-IMPORTE-I.
049100
049200     SET WS-NV-FRACASO  TO TRUE
049300     MOVE SPACES        TO WS-NV-M-LIMPIO
049400     MOVE ZEROS         TO WS-NV-M-LIMPIO-LEN
049500
049600     PERFORM 3205-LIMPIAR-IMPORTE-I THRU 3205-LIMPIAR-IMPORTE-F
049700
049800     IF WS-NV-M-LIMPIO-LEN = ZEROS
049900        GO TO 3200-NORM-IMPORTE-F
050000     END-IF
050100
050200     PERFORM 3210-TRATAR-SEPARADORES-I
050300        THRU 3210-TRATAR-SEPARADORES-F
050400
050500     PERFORM 3220-DESCOMPONER-IMPORTE-I
050600        THRU 3220-DESCOMPONER-IMPORTE-F
050700
050800     IF WS-NV-M-ES-VALIDO
050900        PERFORM 3230-FORMATEAR-IMPORTE-I
051000           THRU 3230-FORMATEAR-IMPORTE-F
051100        SET WS-NV-EXITO TO TRUE
051200     END-IF.
051300
051400 3200-NORM-IMPORTE-F. EXIT.
051500
051600*----  CONSERVA SOLO DIGITOS, PUNTO, COMA Y SIGNO MENOS ----------
051700 3205-LIMPIAR-IMPORTE-I.
051800
051900     MOVE 40 TO WS-G40-LEN
052000     MOVE WS-NV-ENTRADA TO WS-G40-TEXTO
052100     PERFORM 3206-COPIAR-CARACTER-I THRU 3206-COPIAR-CARACTER-F
052200        VARYING WS-G40-I FROM 1 BY 1 UNTIL WS-G40-I > 40.
052300
052400 3205-LIMPIAR-IMPORTE-F. EXIT.
052500
052600*----  COPIA UN CARACTER VALIDO DE IMPORTE AL BUFFER LIMPIO ------
052700 3206-COPIAR-CARACTER-I.
052800
052900     IF WS-G40-TEXTO (WS-G40-I:1) IS NUMERIC
053000           OR WS-G40-TEXTO (WS-G40-I:1) = '.'
053100           OR WS-G40-TEXTO (WS-G40-I:1) = ','
053200           OR WS-G40-TEXTO (WS-G40-I:1) = '-'
053300        ADD 1 TO WS-NV-M-LIMPIO-LEN
053400        MOVE WS-G40-TEXTO (WS-G40-I:1)
053500           TO WS-NV-M-LIMPIO (WS-NV-M-LIMPIO-LEN:1)
053600     END-IF.
053700
053800 3206-COPIAR-CARACTER-F. EXIT.
053900
054000*----  DESAMBIGUA COMA/PUNTO SEGUN REGLA DEL NEGOCIO -------------
054100 3210-TRATAR-SEPARADORES-I.
054200
054300     MOVE ZEROS TO WS-NV-M-CNT-COMA WS-NV-M-CNT-PUNTO
054400                   WS-NV-M-POS-COMA WS-NV-M-POS-PUNTO
054500     PERFORM 3215-CONTAR-SEPARADOR-I THRU 3215-CONTAR-SEPARADOR-F
054600        VARYING WS-G40-I FROM 1 BY 1
054700        UNTIL WS-G40-I > WS-NV-M-LIMPIO-LEN
054800
054900     IF WS-NV-M-CNT-COMA > ZEROS AND WS-NV-M-CNT-PUNTO > ZEROS
055000        PERFORM 3211-QUITAR-COMAS-I THRU 3211-QUITAR-COMAS-F
055100     ELSE
055200        IF WS-NV-M-CNT-COMA = 1
055300           COMPUTE WS-G40-J =
055400              WS-NV-M-LIMPIO-LEN - WS-NV-M-POS-COMA
055500           IF WS-G40-J = 1 OR WS-G40-J = 2
055600              MOVE '.' TO WS-NV-M-LIMPIO (WS-NV-M-POS-COMA:1)
055700           ELSE
055800              PERFORM 3211-QUITAR-COMAS-I
055900                 THRU 3211-QUITAR-COMAS-F
056000           END-IF
056100        ELSE
056200           IF WS-NV-M-CNT-COMA > 1
056300              PERFORM 3211-QUITAR-COMAS-I
056400                 THRU 3211-QUITAR-COMAS-F
056500           END-IF
056600        END-IF
056700     END-IF.
056800
056900 3210-TRATAR-SEPARADORES-F. EXIT.
057000
057100*----  CUENTA Y UBICA UNA COMA/PUNTO DEL BUFFER LIMPIO -----------
057200 3215-CONTAR-SEPARADOR-I.
057300
057400     IF WS-NV-M-LIMPIO (WS-G40-I:1) = ','
057500        ADD 1 TO WS-NV-M-CNT-COMA
057600        MOVE WS-G40-I TO WS-NV-M-POS-COMA
057700     END-IF
057800     IF WS-NV-M-LIMPIO (WS-G40-I:1) = '.'
057900        ADD 1 TO WS-NV-M-CNT-PUNTO
058000        MOVE WS-G40-I TO WS-NV-M-POS-PUNTO
058100     END-IF.
058200
058300 3215-CONTAR-SEPARADOR-F. EXIT.
058400
058500*----  ELIMINA TODAS LAS COMAS (SEPARADOR DE MILES) --------------
058600 3211-QUITAR-COMAS-I.
058700
058800     MOVE WS-NV-M-LIMPIO TO WS-G40-TEXTO
058900     MOVE SPACES         TO WS-NV-M-LIMPIO
059000     MOVE ZEROS          TO WS-G40-J
059100     PERFORM 3213-COPIAR-SIN-COMA-I THRU 3213-COPIAR-SIN-COMA-F
059200        VARYING WS-G40-I FROM 1 BY 1
059300        UNTIL WS-G40-I > WS-NV-M-LIMPIO-LEN
059400     MOVE WS-G40-J TO WS-NV-M-LIMPIO-LEN.
059500
059600 3211-QUITAR-COMAS-F. EXIT.
059700
059800*----  COPIA UN CARACTER DEL BUFFER SI NO ES COMA ----------------
059900 3213-COPIAR-SIN-COMA-I.
060000
060100     IF WS-G40-TEXTO (WS-G40-I:1) NOT = ','
060200        ADD 1 TO WS-G40-J
060300        MOVE WS-G40-TEXTO (WS-G40-I:1)
060400           TO WS-NV-M-LIMPIO (WS-G40-J:1)
060500     END-IF.
060600
060700 3213-COPIAR-SIN-COMA-F. EXIT.
060800
060900*----  PARTE EL IMPORTE EN SIGNO / ENTERA / DECIMAL --------------
061000 3220-DESCOMPONER-IMPORTE-I.
061100
061200     SET WS-NV-M-ES-VALIDO TO TRUE
061300     MOVE SPACES  TO WS-NV-M-SIGNO WS-NV-M-ENTERA WS-NV-M-DECIMAL
061400     MOVE ZEROS   TO WS-NV-M-POS-PUNTO
061500
061600     IF WS-NV-M-LIMPIO (1:1) = '-'
061700        MOVE '-' TO WS-NV-M-SIGNO
061800        MOVE WS-NV-M-LIMPIO (2:39) TO WS-G40-TEXTO
061900        SUBTRACT 1 FROM WS-NV-M-LIMPIO-LEN
062000     ELSE
062100        MOVE WS-NV-M-LIMPIO TO WS-G40-TEXTO
062200     END-IF
062300
062400     PERFORM 9000-NULO-I THRU 9000-NULO-F
062500        VARYING WS-G40-I FROM 1 BY 1
062600        UNTIL WS-G40-I > WS-NV-M-LIMPIO-LEN
062700           OR WS-G40-TEXTO (WS-G40-I:1) = '.'
062800
062900     IF WS-G40-I > WS-NV-M-LIMPIO-LEN
063000        MOVE WS-G40-TEXTO (1:WS-NV-M-LIMPIO-LEN) TO WS-NV-M-ENTERA
063100     ELSE
063200        MOVE WS-G40-I TO WS-NV-M-POS-PUNTO
063300        IF WS-G40-I = 1
063400           MOVE '0' TO WS-NV-M-ENTERA (1:1)
063500        ELSE
063600           MOVE WS-G40-TEXTO (1:WS-G40-I - 1) TO WS-NV-M-ENTERA
063700        END-IF
063800        COMPUTE WS-G40-J = WS-NV-M-LIMPIO-LEN - WS-G40-I
063900        IF WS-G40-J > ZEROS
064000           MOVE WS-G40-TEXTO (WS-G40-I + 1:WS-G40-J)
064100              TO WS-NV-M-DECIMAL
064200        END-IF
064300     END-IF
064400
064500     IF WS-NV-M-ENTERA (1:1) = SPACE
064600        SET WS-NV-M-NO-VALIDO TO TRUE
064700     ELSE
064800        IF WS-NV-M-ENTERA IS NOT NUMERIC
064900           SET WS-NV-M-NO-VALIDO TO TRUE
065000        ELSE
065100           MOVE WS-NV-M-ENTERA TO WS-NV-M-ENT-NUM
065200        END-IF
065300     END-IF
065400
065500     MOVE ZEROS TO WS-NV-M-DEC-NUM WS-NV-M-DEC3 WS-NV-M-DEC1
065600     IF WS-NV-M-DECIMAL NOT = SPACES
065700        IF WS-NV-M-DECIMAL (1:2) IS NUMERIC
065800           MOVE WS-NV-M-DECIMAL (1:2) TO WS-NV-M-DEC-NUM
065900        ELSE
066000           IF WS-NV-M-DECIMAL (1:1) IS NUMERIC
066100              MOVE WS-NV-M-DECIMAL (1:1) TO WS-NV-M-DEC1
066200              COMPUTE WS-NV-M-DEC-NUM = WS-NV-M-DEC1 * 10
066300           ELSE
066400              SET WS-NV-M-NO-VALIDO TO TRUE
066500           END-IF
066600        END-IF
066700        IF WS-NV-M-DECIMAL (3:1) IS NUMERIC
066800           MOVE WS-NV-M-DECIMAL (3:1) TO WS-NV-M-DEC3
066900        END-IF
067000     END-IF.
067100
067200 3220-DESCOMPONER-IMPORTE-F. EXIT.
067300
067400*----  ARMA LA SALIDA CON 2 DECIMALES Y REDONDEO MEDIO-ARRIBA ----
067500 3230-FORMATEAR-IMPORTE-I.
067600
067700     IF WS-NV-M-DEC3 NOT < 5
067800        ADD 1 TO WS-NV-M-DEC-NUM
067900        IF WS-NV-M-DEC-NUM > 99
068000           MOVE ZEROS TO WS-NV-M-DEC-NUM
068100           ADD 1 TO WS-NV-M-ENT-NUM
068200        END-IF
068300     END-IF
068400
068500     MOVE WS-NV-M-ENT-NUM  TO WS-NV-M-ENT-EDIT
068600     MOVE WS-NV-M-ENT-EDIT TO WS-NV-M-ENT-TRIM
068700     PERFORM 3233-TRIM-ENTERO-I THRU 3233-TRIM-ENTERO-F
068800
068900     MOVE SPACES TO WS-NV-SALIDA
069000     STRING WS-NV-M-SIGNO      DELIMITED BY SIZE
069100            WS-NV-M-ENT-TRIM (WS-G40-INI:WS-G40-FIN)
069200                               DELIMITED BY SIZE
069300            '.'                DELIMITED BY SIZE
069400            WS-NV-M-DEC-NUM    DELIMITED BY SIZE
069500         INTO WS-NV-SALIDA.
069600
069700 3230-FORMATEAR-IMPORTE-F. EXIT.
069800
069900*----  ELIMINA BLANCOS A LA IZQUIERDA DE LA PARTE ENTERA ---------
070000 3233-TRIM-ENTERO-I.
070100
070200     PERFORM 9000-NULO-I THRU 9000-NULO-F
070300        VARYING WS-G40-INI FROM 1 BY 1
070400        UNTIL WS-G40-INI > 12
070500           OR WS-NV-M-ENT-TRIM (WS-G40-INI:1) NOT = SPACE
070600     COMPUTE WS-G40-FIN = 13 - WS-G40-INI.
070700
070800 3233-TRIM-ENTERO-F. EXIT.
070900
071000
071100*----  NORMALIZACION DE PESO - QUITA UNIDAD Y DELEGA A IMPORTE ---
071200 3300-NORM-PESO-I.
071300
071400     SET WS-NV-FRACASO     TO TRUE
071500     MOVE WS-NV-ENTRADA    TO WS-NV-P-MAYUSCULAS
071600     INSPECT WS-NV-P-MAYUSCULAS CONVERTING
071700             'abcdefghijklmnopqrstuvwxyz'
071800          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
071900
072000     MOVE WS-NV-ENTRADA    TO WS-NV-P-SIN-UNIDAD
072100     SET WS-G40-NO-ENCONTRO TO TRUE
072200     PERFORM 3310-BUSCAR-UNIDAD-I THRU 3310-BUSCAR-UNIDAD-F
072300        VARYING WS-G40-I FROM 1 BY 1
072400        UNTIL WS-G40-I > 7 OR WS-G40-SI-ENCONTRO
072500
072600     IF WS-G40-SI-ENCONTRO
072700        COMPUTE WS-G40-I = WS-NV-P-UNIDAD-LEN + 1
072800        IF WS-NV-P-SIN-UNIDAD (WS-G40-I:1) = '.'
072900           ADD 1 TO WS-G40-I
073000        END-IF
073100        MOVE SPACES TO WS-NV-P-SIN-UNIDAD
073200        MOVE WS-NV-ENTRADA (WS-G40-I:41 - WS-G40-I)
073300           TO WS-NV-P-SIN-UNIDAD
073400     END-IF
073500
073600     MOVE SPACES TO WS-NV-P-SOLO-NUM
073700     MOVE ZEROS  TO WS-NV-P-IND
073800     MOVE 'N'    TO WS-NV-P-SW-DETENER
073900     PERFORM 3320-COPIAR-DIGITO-PESO-I
074000        THRU 3320-COPIAR-DIGITO-PESO-F
074100        VARYING WS-G40-I FROM 1 BY 1
074200        UNTIL WS-G40-I > 40 OR WS-NV-P-DETENER
074300
074400     IF WS-NV-P-IND > ZEROS
074500        MOVE WS-NV-P-SOLO-NUM TO WS-NV-ENTRADA
074600        PERFORM 3200-NORM-IMPORTE-I THRU 3200-NORM-IMPORTE-F
074700     END-IF.
074800
074900 3300-NORM-PESO-F. EXIT.
075000
075100*----  PRUEBA UNA UNIDAD DE LA TABLA CONTRA EL INICIO DEL VALOR --
075200 3310-BUSCAR-UNIDAD-I.
075300
075400     MOVE WS-NV-UNIDAD (WS-G40-I) TO WS-G40-PATRON
075500     PERFORM 8100-LARGO-PATRON-I THRU 8100-LARGO-PATRON-F
075600     IF WS-NV-P-MAYUSCULAS (1:WS-G40-PATRON-LEN)
075700           = WS-G40-PATRON (1:WS-G40-PATRON-LEN)
075800        SET WS-G40-SI-ENCONTRO TO TRUE
075900        MOVE WS-G40-PATRON-LEN TO WS-NV-P-UNIDAD-LEN
076000     END-IF.
076100
076200 3310-BUSCAR-UNIDAD-F. EXIT.
076300
076400*----  COPIA EL PRIMER TRAMO NUMERICO DEL VALOR SIN UNIDAD -------
076500 3320-COPIAR-DIGITO-PESO-I.
076600
076700     IF WS-NV-P-SIN-UNIDAD (WS-G40-I:1) IS NUMERIC
076800           OR WS-NV-P-SIN-UNIDAD (WS-G40-I:1) = '.'
076900           OR WS-NV-P-SIN-UNIDAD (WS-G40-I:1) = ','
077000        ADD 1 TO WS-NV-P-IND
077100        MOVE WS-NV-P-SIN-UNIDAD (WS-G40-I:1)
077200           TO WS-NV-P-SOLO-NUM (WS-NV-P-IND:1)
077300     ELSE
077400        IF WS-NV-P-IND > ZEROS
077500           SET WS-NV-P-DETENER TO TRUE
077600        END-IF
077700     END-IF.
077800
077900 3320-COPIAR-DIGITO-PESO-F. EXIT.
078000
078100
078200*----  NORMALIZACION GENERICA - SOLO RECORTE DE BLANCOS ----------
078300 3400-NORM-GENERICO-I.
078400
078500     SET WS-NV-EXITO TO TRUE
078600     MOVE WS-NV-ENTRADA TO WS-NV-SALIDA.
078700
078800 3400-NORM-GENERICO-F. EXIT.
078900
079000
079100*----  VALIDACION DEL VALOR NORMALIZADO CONTRA EL PATRON ---------
079200 4000-VALIDAR-I.
079300
079400     MOVE 'Y' TO LK-NV-VALID-FLAG
079500
079600     IF LK-NV-VALID-PATTERN NOT = SPACES
079700           AND WS-NV-SALIDA NOT = SPACES
079800        MOVE LK-NV-VALID-PATTERN TO WS-NV-V-PATRON
079900        MOVE WS-NV-SALIDA        TO WS-NV-V-VALOR
080000        PERFORM 4100-COMPARAR-PATRON-I
080100           THRU 4100-COMPARAR-PATRON-F
080200        IF WS-NV-FRACASO
080300           MOVE 'N' TO LK-NV-VALID-FLAG
080400        END-IF
080500     END-IF.
080600
080700 4000-VALIDAR-F. EXIT.
080800
080900*----  COMPARA PATRON RESTRINGIDO CONTRA EL VALOR, ANCLADO AL   *
081000*      INICIO: '#'=DIGITO  '@'=LETRA  OTRO=LITERAL SIN CASE -----
081100 4100-COMPARAR-PATRON-I.
081200
081300     SET WS-NV-EXITO TO TRUE
081400     MOVE 20 TO WS-G40-LEN
081500     MOVE WS-NV-V-PATRON TO WS-G40-TEXTO
081600     PERFORM 8100-LARGO-PATRON-I THRU 8100-LARGO-PATRON-F
081700     MOVE WS-G40-PATRON-LEN TO WS-NV-V-LEN-PAT
081800
081900     MOVE 40 TO WS-G40-LEN
082000     MOVE WS-NV-V-VALOR TO WS-G40-TEXTO
082100     PERFORM 8000-LARGO-VARIABLE-I THRU 8000-LARGO-VARIABLE-F
082200     MOVE WS-G40-LEN TO WS-NV-V-LEN-VAL
082300
082400     IF WS-NV-V-LEN-PAT > WS-NV-V-LEN-VAL
082500        SET WS-NV-FRACASO TO TRUE
082600     ELSE
082700        PERFORM 4110-COMPARAR-POSICION-I
082800           THRU 4110-COMPARAR-POSICION-F
082900           VARYING WS-NV-V-IND FROM 1 BY 1
083000           UNTIL WS-NV-V-IND > WS-NV-V-LEN-PAT OR WS-NV-FRACASO
083100     END-IF.
083200
083300 4100-COMPARAR-PATRON-F. EXIT.
083400
083500*----  COMPARA UNA POSICION DEL PATRON CONTRA EL VALOR -----------
083600 4110-COMPARAR-POSICION-I.
083700
083800     EVALUATE WS-NV-V-PATRON (WS-NV-V-IND:1)
083900        WHEN '#'
084000           IF WS-NV-V-VALOR (WS-NV-V-IND:1) IS NOT NUMERIC
084100              SET WS-NV-FRACASO TO TRUE
084200           END-IF
084300        WHEN '@'
084400           IF WS-NV-V-VALOR (WS-NV-V-IND:1)
084500                 IS NOT LETRA-VALIDA
084600              SET WS-NV-FRACASO TO TRUE
084700           END-IF
084800        WHEN OTHER
084900           MOVE WS-NV-V-PATRON (WS-NV-V-IND:1)
085000              TO WS-G40-TEXTO (1:1)
085100           MOVE WS-NV-V-VALOR  (WS-NV-V-IND:1)
085200              TO WS-G40-TEXTO (2:1)
085300           INSPECT WS-G40-TEXTO (1:2) CONVERTING
085400                   'abcdefghijklmnopqrstuvwxyz'
085500                TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
085600           IF WS-G40-TEXTO (1:1) NOT = WS-G40-TEXTO (2:1)
085700              SET WS-NV-FRACASO TO TRUE
085800           END-IF
085900     END-EVALUATE.
086000
086100 4110-COMPARAR-POSICION-F. EXIT.
086200
086300
086400*----  LARGO EFECTIVO DE WS-G40-TEXTO (SIN BLANCOS A LA DERECHA) -
086500 8000-LARGO-VARIABLE-I.
086600
086700     PERFORM 9000-NULO-I THRU 9000-NULO-F
086800        VARYING WS-G40-LEN FROM WS-G40-LEN BY -1
086900        UNTIL WS-G40-LEN = ZEROS
087000           OR WS-G40-TEXTO (WS-G40-LEN:1) NOT = SPACE.
087100
087200 8000-LARGO-VARIABLE-F. EXIT.
087300
087400*----  LARGO EFECTIVO DE WS-G40-PATRON (SIN BLANCOS A LA DERECHA)
087500 8100-LARGO-PATRON-I.
087600
087700     MOVE 40 TO WS-G40-PATRON-LEN
087800     PERFORM 9000-NULO-I THRU 9000-NULO-F
087900        VARYING WS-G40-PATRON-LEN FROM WS-G40-PATRON-LEN BY -1
088000        UNTIL WS-G40-PATRON-LEN = ZEROS
088100           OR WS-G40-PATRON (WS-G40-PATRON-LEN:1) NOT = SPACE.
088200
088300 8100-LARGO-PATRON-F. EXIT.
088400
088500*----  BUSCA WS-G40-PATRON DENTRO DE WS-G40-TEXTO, SIN CASE ------
088600 8300-BUSCAR-SUBCADENA-I.
088700
088800     MOVE WS-G40-TEXTO TO WS-G40-TEXTO-MAY
088900     INSPECT WS-G40-TEXTO-MAY CONVERTING
089000             'abcdefghijklmnopqrstuvwxyz'
089100          TO 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
089200
089300     SET WS-G40-NO-ENCONTRO TO TRUE
089400     PERFORM 8310-COMPARAR-POSICION-I
089500        THRU 8310-COMPARAR-POSICION-F
089600        VARYING WS-G40-POS FROM 1 BY 1
089700        UNTIL WS-G40-POS > WS-G40-LIMITE OR WS-G40-SI-ENCONTRO.
089800
089900 8300-BUSCAR-SUBCADENA-F. EXIT.
090000
090100*----  COMPARA EL PATRON CONTRA UNA POSICION DEL TEXTO -----------
090200 8310-COMPARAR-POSICION-I.
090300
090400     IF WS-G40-TEXTO-MAY (WS-G40-POS:WS-G40-PATRON-LEN)
090500           = WS-G40-PATRON (1:WS-G40-PATRON-LEN)
090600        SET WS-G40-SI-ENCONTRO TO TRUE
090700     END-IF.
090800
090900 8310-COMPARAR-POSICION-F. EXIT.
091000
091100*----  PARRAFO NULO - SOLO SIRVE DE CUERPO A UN PERFORM VARYING --
091200 9000-NULO-I.
091300
091400     CONTINUE.
091500
091600 9000-NULO-F. EXIT.
091700
091800
091900*----  DEVUELVE EL RESULTADO AL PROGRAMA QUE LLAMA ---------------
092000 9999-FINAL-I.
092100
092200     MOVE WS-NV-SALIDA TO LK-NV-NORM-VALUE.
092300
092400 9999-FINAL-F. EXIT.

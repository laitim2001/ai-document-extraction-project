000100****************************************************************
000200*    CPMAPRUL                                                  *
000300*    LAYOUT  REGLAS DE MAPEO DE CAMPOS                         *
000400*    UN REGISTRO POR REGLA DE EXTRACCION.                      *
000500*    AGRUPADAS POR RUL-FIELD-NAME, PRIORIDAD DESCENDENTE.      *
000600*    LARGO REGISTRO = 105 BYTES                                *
000700****************************************************************
000800 01  WS-REG-MAPRUL.
000900*    IDENTIFICADOR DE REGLA (SE INFORMA CON CADA CAMPO MAPEADO)
001000     03  RUL-ID              PIC X(10).
001100*    NOMBRE DE CAMPO DE NEGOCIO DESTINO (INVOICE-DATE, ETC.)
001200     03  RUL-FIELD-NAME      PIC X(20).
001300*    PRIORIDAD DENTRO DEL CAMPO - MAYOR VALOR SE PRUEBA PRIMERO
001400     03  RUL-PRIORITY        PIC 9(03).
001500*    METODO  A=CAMPO PRE-EXTRAIDO  R=PATRON  K=PROXIMIDAD PALABRA
001600     03  RUL-METHOD          PIC X(01).
001700*    ARGUMENTO DEL METODO (CLAVE, PATRON O PALABRA CLAVE)
001800     03  RUL-PATTERN         PIC X(40).
001900*    METODO K - MAXIMO DE CARACTERES A EXPLORAR (DEFECTO 50)
002000     03  RUL-MAX-DISTANCE    PIC 9(03).
002100*    SE SUMA A LA CONFIANZA BASE, TOPE FINAL 100
002200     03  RUL-CONF-BOOST      PIC S9(03).
002300*    PATRON OPCIONAL DE VALIDACION DEL VALOR NORMALIZADO
002400     03  RUL-VALID-PATTERN   PIC X(20).
002500     03  FILLER              PIC X(05)    VALUE SPACES.

000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID. PGMFWCAF.
000300 AUTHOR. R ESPINOZA.
000400 INSTALLATION. TRANSANDINA CARGA S A - DEPTO SISTEMAS.
000500 DATE-WRITTEN. 22/03/1988.
000600 DATE-COMPILED.
000700 SECURITY.  USO INTERNO - CONFIDENCIAL.
000800
000900****************************************************************
001000*    PGMFWCAF                                                  *
001100*                                                              *
001200*    PROCESO BATCH  -  IDENTIFICACION DE TRANSPORTISTA (FWD)   *
001300*    Y MAPEO DE CAMPOS DE FACTURAS DE FLETE TRANSCRIPTAS POR   *
001400*    EL SERVICIO DE LECTURA OPTICA (OCR) DE LA AGENCIA.        *
001500*                                                              *
001600*    ENTRADAS :                                                *
001700*       DDFWDPAT  PATRONES DE RECONOCIMIENTO DE FORWARDER      *
001800*       DDMAPRUL  REGLAS DE MAPEO DE CAMPOS                    *
001900*       DDDOCTXT  TEXTO OCR DE LAS FACTURAS (POR DOCUMENTO)    *
002000*       DDPREEXT  CAMPOS PRE-EXTRAIDOS POR EL SERVICIO DE OCR  *
002100*                 (FUENTE AZURE_FIELD), AGRUPADOS POR DOC-ID   *
002200*    SALIDAS  :                                                *
002300*       DDIDNRES  RESULTADO DE IDENTIFICACION POR DOCUMENTO    *
002400*       DDFLDRES  RESULTADO DE MAPEO POR CAMPO Y DOCUMENTO     *
002500*       DDREPORT  LISTADO DE CONTROL DEL PROCESO BATCH         *
002600*                                                              *
002700*    EL PROGRAMA NO ACCEDE A NINGUN ARCHIVO POR CLAVE - TODAS  *
002800*    LAS TABLAS (PATRONES, REGLAS, PRE-EXTRAIDOS) SON DE       *
002900*    TAMANO REDUCIDO Y SE CARGAN COMPLETAS EN MEMORIA.         *
003000*    LA NORMALIZACION Y VALIDACION DE VALORES SE DELEGA A LA   *
003100*    RUTINA PGMNVCAF MEDIANTE CALL DINAMICO.                   *
003200****************************************************************
003300*
003400*    BITACORA DE MODIFICACIONES
003500*    --------------------------
003600*    22/03/88  R ESPINOZA   PROGRAMA ORIGINAL - VERSION INICIAL
003700*    04/04/88  R ESPINOZA   AGREGADO PUNTAJE POR FORMATO (TIPO F)
003800*    19/07/88  R ESPINOZA   AGREGADO PUNTAJE POR LOGO (TIPO L)
003900*    02/11/89  M PAREDES    SOL-89-061 CORRIGE TOPE DE PALABRA    SOL89061
004000*                           CLAVE (30 PUNTOS MAXIMO)
004100*    14/02/90  M PAREDES    SOL-90-014 ORDENA REGLAS DE MAPEO     SOL90014
004200*                           POR PRIORIDAD DESCENDENTE
004300*    23/08/91  J TORRES     SOL-91-077 METODO K - PROXIMIDAD DE   SOL91077
004400*                           PALABRA CLAVE CON VENTANA DE CORTE
004500*    11/01/92  J TORRES     SOL-92-005 TRATAMIENTO DE CORTE EN    SOL92005
004600*                           BARRA VERTICAL Y SALTO DE LINEA
004700*    30/06/93  M PAREDES    SOL-93-088 FUENTE TIER1/TIER2 SEGUN   SOL93088
004800*                           FORWARDER EN CURSO
004900*    17/03/94  J TORRES     SOL-94-019 ESTADISTICAS POR DOCUMENTO SOL94019
005000*                           Y ACUMULADO DE LOTE PARA EL LISTADO
005100*    05/09/95  S ANDRADE    SOL-95-102 CORTE DE CONTROL PARA      SOL95102
005200*                           ARCHIVO DE PRE-EXTRAIDOS (DDPREEXT)
005300*    08/05/96  S ANDRADE    SOL-96-044 AJUSTE DE COLUMNAS DEL     SOL96044
005400*                           LISTADO DE CONTROL (132 COLUMNAS)
005500*    14/01/98  S ANDRADE    SOL-98-003 REVISION Y2K - CAMPOS DE   SOL98003
005600*                           FECHA DELEGADOS A PGMNVCAF (4 DIG.)
005700*    03/12/99  S ANDRADE    SOL-99-091 VERIFICACION FINAL Y2K -   SOL99091
005800*                           SIN CAMPOS DE ANIO DE 2 DIGITOS AQUI
005900*    21/06/01  J TORRES     SOL-01-033 CORRIGE EMPATE DE PUNTAJE  SOL01033
006000*                           ENTRE FORWARDERS (MANTIENE EL PRIMERO)
006100*    09/09/03  S ANDRADE    SOL-03-071 LIMPIEZA GENERAL Y AJUSTE  SOL03071
006200*                           DE COMENTARIOS PARA AUDITORIA INTERNA
006300*
006400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
006500 ENVIRONMENT DIVISION.
006600 CONFIGURATION SECTION.
006700
006800 SPECIAL-NAMES.
006900     CLASS LETRA-VALIDA    IS 'A' THRU 'Z' 'a' THRU 'z'
007000     CLASS DIGITO-VALIDO   IS '0' THRU '9'.
007100
007200 INPUT-OUTPUT SECTION.
007300 FILE-CONTROL.
007400     SELECT FWDPAT-ENT  ASSIGN DDFWDPAT
007500     FILE STATUS IS WS-FS-FWDPAT.
007600
007700     SELECT MAPRUL-ENT  ASSIGN DDMAPRUL
007800     FILE STATUS IS WS-FS-MAPRUL.
007900
008000     SELECT DOCTXT-ENT  ASSIGN DDDOCTXT
008100     FILE STATUS IS WS-FS-DOCTXT.
008200
008300     SELECT PREEXT-ENT  ASSIGN DDPREEXT
008400     FILE STATUS IS WS-FS-PREEXT.
008500
008600     SELECT IDNRES-SAL  ASSIGN DDIDNRES
008700     FILE STATUS IS WS-FS-IDNRES.
008800
008900     SELECT FLDRES-SAL  ASSIGN DDFLDRES
009000     FILE STATUS IS WS-FS-FLDRES.
009100
009200     SELECT REPORT-SAL  ASSIGN DDREPORT
009300     FILE STATUS IS WS-FS-REPORT.
009400
009500*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
009600 DATA DIVISION.
009700 FILE SECTION.
009800
009900 FD  FWDPAT-ENT
010000     BLOCK CONTAINS 0 RECORDS
010100     RECORDING MODE IS F.
010200 01  REG-FWDPAT.
010300     03  FILLER              PIC X(100).
010400
010500 FD  MAPRUL-ENT
010600     BLOCK CONTAINS 0 RECORDS
010700     RECORDING MODE IS F.
010800 01  REG-MAPRUL.
010900     03  FILLER              PIC X(105).
011000
011100 FD  DOCTXT-ENT
011200     BLOCK CONTAINS 0 RECORDS
011300     RECORDING MODE IS F.
011400 01  REG-DOCTXT.
011500     03  FILLER              PIC X(511).
011600
011700 FD  PREEXT-ENT
011800     BLOCK CONTAINS 0 RECORDS
011900     RECORDING MODE IS F.
012000 01  REG-PREEXT.
012100     03  FILLER              PIC X(75).
012200
012300 FD  IDNRES-SAL
012400     BLOCK CONTAINS 0 RECORDS
012500     RECORDING MODE IS F.
012600 01  REG-IDNRES.
012700     03  FILLER              PIC X(80).
012800
012900 FD  FLDRES-SAL
013000     BLOCK CONTAINS 0 RECORDS
013100     RECORDING MODE IS F.
013200 01  REG-FLDRES.
013300     03  FILLER              PIC X(140).
013400
013500 FD  REPORT-SAL
013600     BLOCK CONTAINS 0 RECORDS
013700     RECORDING MODE IS F.
013800 01  REG-REPORT.
013900     03  FILLER              PIC X(132).
014000
014100 WORKING-STORAGE SECTION.
014200*=======================*
014300
014400*---------- LAYOUTS COMPARTIDOS (COPYBOOKS DE LA APLICACION) ---
014500     COPY CPFWDPAT.
014600     COPY CPMAPRUL.
014700     COPY CPDOCTXT.
014800     COPY CPPREEXT.
014900     COPY CPIDNRES.
015000     COPY CPFLDRES.
015100
015200*---------- ARCHIVOS --------------------------------------------
015300 77  WS-FS-FWDPAT             PIC XX       VALUE SPACES.
015400 77  WS-FS-MAPRUL             PIC XX       VALUE SPACES.
015500 77  WS-FS-DOCTXT             PIC XX       VALUE SPACES.
015600 77  WS-FS-PREEXT             PIC XX       VALUE SPACES.
015700 77  WS-FS-IDNRES             PIC XX       VALUE SPACES.
015800 77  WS-FS-FLDRES             PIC XX       VALUE SPACES.
015900 77  WS-FS-REPORT             PIC XX       VALUE SPACES.
016000
016100 01  WS-SWITCHES.
016200     03  WS-SW-FIN-DOC         PIC X(01)   VALUE 'N'.
016300         88  WS-FIN-DOCUMENTOS             VALUE 'Y'.
016400         88  WS-NO-FIN-DOCUMENTOS          VALUE 'N'.
016500     03  WS-SW-FIN-PEX         PIC X(01)   VALUE 'N'.
016600         88  WS-FIN-PREEXT                 VALUE 'Y'.
016700         88  WS-NO-FIN-PREEXT               VALUE 'N'.
016800     03  WS-SW-HAY-PEX         PIC X(01)   VALUE 'N'.
016900         88  WS-HAY-PEX-PENDIENTE          VALUE 'Y'.
017000         88  WS-NO-HAY-PEX-PENDIENTE       VALUE 'N'.
017100     03  WS-SW-FWD-VIGENTE     PIC X(01)   VALUE 'N'.
017200         88  WS-FWD-EN-CURSO                VALUE 'Y'.
017300         88  WS-SIN-FWD-EN-CURSO             VALUE 'N'.
017400     03  WS-SW-REGLA-OK        PIC X(01)   VALUE 'N'.
017500         88  WS-REGLA-GANO                  VALUE 'Y'.
017600         88  WS-REGLA-NO-GANO                VALUE 'N'.
017700     03  WS-SW-DETENER         PIC X(01)   VALUE 'N'.
017800         88  WS-DETENER-CICLO               VALUE 'Y'.
017900         88  WS-NO-DETENER-CICLO            VALUE 'N'.
018000     03  FILLER                PIC X(02)   VALUE SPACES.
018100
018200*---------- CONTADORES DE LECTURA/GRABACION (COMP) --------------
018300 01  WS-CONTADORES.
018400     03  WS-CNT-DOC-LEIDOS     PIC 9(06) COMP VALUE ZEROS.
018500     03  WS-CNT-FWDPAT-LEIDOS  PIC 9(06) COMP VALUE ZEROS.
018600     03  WS-CNT-MAPRUL-LEIDOS  PIC 9(06) COMP VALUE ZEROS.
018700     03  WS-CNT-IDNRES-GRAB    PIC 9(06) COMP VALUE ZEROS.
018800     03  WS-CNT-FLDRES-GRAB    PIC 9(06) COMP VALUE ZEROS.
018900     03  FILLER                PIC X(02)   VALUE SPACES.
019000
019100*---------- TABLA DE PATRONES DE FORWARDER (EN MEMORIA) ---------
019200 77  WS-FWD-MAX                PIC 9(04) COMP VALUE 0500.
019300 77  WS-FWD-CNT                PIC 9(04) COMP VALUE ZEROS.
019400 01  WT-FWD-TABLA.
019500     03  WT-FWD-ROW OCCURS 0500 TIMES INDEXED BY FWD-IX.
019600         05  FWD-T-ID          PIC X(10).
019700         05  FWD-T-CODE        PIC X(10).
019800         05  FWD-T-NAME        PIC X(30).
019900         05  FWD-T-PRIORITY    PIC 9(03) COMP.
020000         05  FWD-T-TYPE        PIC X(01).
020100         05  FWD-T-TEXT        PIC X(40).
020200         05  FWD-T-TEXT-MIN    PIC X(40).
020300         05  FILLER            PIC X(02).
020400
020500*---------- LISTA DE FORWARDERS DISTINTOS (ORDEN DE LLEGADA) ----
020600 77  WS-FWDL-MAX               PIC 9(04) COMP VALUE 0100.
020700 77  WS-FWDL-CNT               PIC 9(04) COMP VALUE ZEROS.
020800 01  WT-FWDL-TABLA.
020900     03  WT-FWDL-ROW OCCURS 0100 TIMES INDEXED BY FWDL-IX.
021000         05  FWDL-ID           PIC X(10).
021100         05  FWDL-CODE         PIC X(10).
021200         05  FWDL-NAME         PIC X(30).
021300         05  FILLER            PIC X(02).
021400
021500*---------- TABLA DE REGLAS DE MAPEO (EN MEMORIA) ----------------
021600 77  WS-RUL-MAX                PIC 9(04) COMP VALUE 0300.
021700 77  WS-RUL-CNT                PIC 9(04) COMP VALUE ZEROS.
021800 01  WT-RUL-TABLA.
021900     03  WT-RUL-ROW OCCURS 0300 TIMES INDEXED BY RUL-IX.
022000         05  RUL-T-ID          PIC X(10).
022100         05  RUL-T-FIELD       PIC X(20).
022200         05  RUL-T-PRIORITY    PIC 9(03) COMP.
022300         05  RUL-T-METHOD      PIC X(01).
022400         05  RUL-T-PATTERN     PIC X(40).
022500         05  RUL-T-MAXDIST     PIC 9(03) COMP.
022600         05  RUL-T-BOOST       PIC S9(03) COMP.
022700         05  RUL-T-VALIDPAT    PIC X(20).
022800         05  FILLER            PIC X(02).
022900
023000*---------- AREA DE INTERCAMBIO PARA LA ORDENACION DE REGLAS ----
023100 01  WS-TMP-RUL-ROW.
023200     03  WS-TMP-RUL-ID         PIC X(10).
023300     03  WS-TMP-RUL-FIELD      PIC X(20).
023400     03  WS-TMP-RUL-PRIORITY   PIC 9(03) COMP.
023500     03  WS-TMP-RUL-METHOD     PIC X(01).
023600     03  WS-TMP-RUL-PATTERN    PIC X(40).
023700     03  WS-TMP-RUL-MAXDIST    PIC 9(03) COMP.
023800     03  WS-TMP-RUL-BOOST      PIC S9(03) COMP.
023900     03  WS-TMP-RUL-VALIDPAT   PIC X(20).
024000     03  FILLER                PIC X(02).
024100
024200*---------- LISTA DE CAMPOS DISTINTOS (ORDEN DE LLEGADA) ---------
024300 77  WS-FLDL-MAX               PIC 9(04) COMP VALUE 0060.
024400 77  WS-FLDL-CNT               PIC 9(04) COMP VALUE ZEROS.
024500 01  WT-FLDL-TABLA.
024600     03  WT-FLDL-ROW OCCURS 0060 TIMES INDEXED BY FLDL-IX.
024700         05  FLDL-NAME         PIC X(20).
024800         05  FILLER            PIC X(02).
024900
025000*---------- TABLA DE CAMPOS PRE-EXTRAIDOS (POR DOCUMENTO) -------
025100 77  WS-PEX-MAX                PIC 9(03) COMP VALUE 100.
025200 77  WS-PEX-CNT                PIC 9(03) COMP VALUE ZEROS.
025300 01  WT-PEX-TABLA.
025400     03  WT-PEX-ROW OCCURS 100 TIMES INDEXED BY PEX-IX.
025500         05  PEX-T-KEY         PIC X(20).
025600         05  PEX-T-VALUE       PIC X(40).
025700         05  FILLER            PIC X(02).
025800
025900*---------- REGISTRO DE LECTURA ANTICIPADA (ARCHIVO PREEXT) -----
026000 77  WS-PEX-BUFFER             PIC X(01)   VALUE 'N'.
026100     88  WS-PEX-HAY-BUFFER                 VALUE 'Y'.
026200     88  WS-PEX-SIN-BUFFER                 VALUE 'N'.
026300 77  WS-PEX-HOLD-DOCID         PIC X(10)   VALUE SPACES.
026400 77  WS-PEX-HOLD-KEY           PIC X(20)   VALUE SPACES.
026500 77  WS-PEX-HOLD-VALUE         PIC X(40)   VALUE SPACES.
026600
026700*---------- TEXTO DEL DOCUMENTO (ORIGINAL Y NORMALIZADO) ---------
026800 77  WS-DOC-ID-ACTUAL          PIC X(10)   VALUE SPACES.
026900 01  WS-DOC-ORIG               PIC X(500)  VALUE SPACES.
027000
027100*    VISTA EN TABLA DE CARACTERES DEL TEXTO ORIGINAL - USADA EN  -
027200*    EL EXAMEN CARACTER A CARACTER DEL COMPARADOR DE FORMATO -----
027300 01  WS-DOC-ORIG-TBL REDEFINES WS-DOC-ORIG.
027400     03  WS-DOC-ORIG-CAR       PIC X(01) OCCURS 500 TIMES.
027500
027600 77  WS-DOC-NORM               PIC X(500)  VALUE SPACES.
027700 77  WS-DOC-LEN                PIC 9(04) COMP VALUE ZEROS.
027800
027900*---------- IDENTIFICACION DEL FORWARDER EN CURSO ---------------
028000 77  WS-SCORE-NOMBRE           PIC 9(04) COMP VALUE ZEROS.
028100 77  WS-SCORE-PALABRA          PIC 9(04) COMP VALUE ZEROS.
028200 77  WS-SCORE-FORMATO          PIC 9(04) COMP VALUE ZEROS.
028300 77  WS-SCORE-LOGO             PIC 9(04) COMP VALUE ZEROS.
028400 77  WS-SCORE-TOTAL            PIC 9(04) COMP VALUE ZEROS.
028500 77  WS-METODO-CAND            PIC X(10)   VALUE SPACES.
028600
028700 77  WS-BEST-SCORE             PIC 9(04) COMP VALUE ZEROS.
028800 77  WS-BEST-CODE              PIC X(10)   VALUE SPACES.
028900 77  WS-BEST-NAME              PIC X(30)   VALUE SPACES.
029000 77  WS-BEST-METODO            PIC X(10)   VALUE SPACES.
029100
029200 77  WS-FWD-CODE-VIGENTE       PIC X(10)   VALUE SPACES.
029300
029400*---------- AREAS GENERICAS DE MANEJO DE CADENAS (COMP) ---------
029500 01  WS-G50-AREA.
029600     03  WS-G50-TEXTO          PIC X(500)  VALUE SPACES.
029700     03  WS-G50-TEXTO-MAY      PIC X(500)  VALUE SPACES.
029800     03  WS-G50-LEN            PIC 9(04) COMP VALUE ZEROS.
029900     03  WS-G50-PATRON         PIC X(40)   VALUE SPACES.
030000     03  WS-G50-PATRON-MAY     PIC X(40)   VALUE SPACES.
030100     03  WS-G50-PATRON-LEN     PIC 9(04) COMP VALUE ZEROS.
030200     03  WS-G50-POS            PIC 9(04) COMP VALUE ZEROS.
030300     03  WS-G50-LIMITE         PIC 9(04) COMP VALUE ZEROS.
030400     03  WS-G50-I              PIC 9(04) COMP VALUE ZEROS.
030500     03  WS-G50-J              PIC 9(04) COMP VALUE ZEROS.
030600     03  WS-G50-ENCONTRO       PIC X(01)   VALUE 'N'.
030700         88  WS-G50-SI-ENCONTRO            VALUE 'Y'.
030800         88  WS-G50-NO-ENCONTRO            VALUE 'N'.
030900     03  FILLER                PIC X(02)   VALUE SPACES.
031000
031100*---------- AREA DEL EXTRACTOR DE PALABRA CLAVE (METODO K) ------
031200 01  WS-KEY-AREA.
031300     03  WS-KEY-POS-INI        PIC 9(04) COMP VALUE ZEROS.
031400     03  WS-KEY-POS-FIN        PIC 9(04) COMP VALUE ZEROS.
031500     03  WS-KEY-VENTANA        PIC X(100)  VALUE SPACES.
031600     03  WS-KEY-VENTANA-LEN    PIC 9(04) COMP VALUE ZEROS.
031700     03  WS-KEY-RESULTADO      PIC X(100)  VALUE SPACES.
031800     03  WS-KEY-CORTE          PIC 9(04) COMP VALUE ZEROS.
031900     03  WS-KEY-IND            PIC 9(04) COMP VALUE ZEROS.
032000     03  FILLER                PIC X(02)   VALUE SPACES.
032100
032200*---------- AREA DEL COMPARADOR DE FORMATO (# = DIGITO  --------
032300*           @ = LETRA  OTRO = LITERAL, SIN DISTINGUIR MAYUS) ----
032400 01  WS-FMT-AREA.
032500     03  WS-FMT-TEXTO          PIC X(500)  VALUE SPACES.
032600     03  WS-FMT-LEN            PIC 9(04) COMP VALUE ZEROS.
032700     03  WS-FMT-PATRON         PIC X(40)   VALUE SPACES.
032800     03  WS-FMT-PATRON-LEN     PIC 9(04) COMP VALUE ZEROS.
032900     03  WS-FMT-POS            PIC 9(04) COMP VALUE ZEROS.
033000     03  WS-FMT-LIMITE         PIC 9(04) COMP VALUE ZEROS.
033100     03  WS-FMT-IND            PIC 9(04) COMP VALUE ZEROS.
033200     03  WS-FMT-RESULTADO-POS  PIC 9(04) COMP VALUE ZEROS.
033300     03  WS-FMT-CARACTER       PIC X(01)   VALUE SPACES.
033400     03  WS-FMT-CAR-PATRON     PIC X(01)   VALUE SPACES.
033500     03  WS-FMT-CARACTER-MIN   PIC X(01)   VALUE SPACES.
033600     03  WS-FMT-CAR-PATRON-MIN PIC X(01)   VALUE SPACES.
033700     03  FILLER                PIC X(02)   VALUE SPACES.
033800
033900*---------- AREA DE MAPEO DE CAMPO ACTUAL ------------------------
034000 01  WS-MAP-AREA.
034100     03  WS-MAP-FIELD          PIC X(20)   VALUE SPACES.
034200     03  WS-MAP-RAW-VALUE      PIC X(40)   VALUE SPACES.
034300     03  WS-MAP-NORM-VALUE     PIC X(40)   VALUE SPACES.
034400     03  WS-MAP-VALID-FLAG     PIC X(01)   VALUE 'N'.
034500     03  WS-MAP-BASE-CONF      PIC 9(03) COMP VALUE ZEROS.
034600     03  WS-MAP-CONF           PIC 9(03) COMP VALUE ZEROS.
034700     03  WS-MAP-CONF-TMP       PIC S9(05) COMP VALUE ZEROS.
034800     03  WS-MAP-SOURCE         PIC X(06)   VALUE SPACES.
034900     03  WS-MAP-METODO         PIC X(07)   VALUE SPACES.
035000     03  WS-MAP-RULE-ID        PIC X(10)   VALUE SPACES.
035100     03  FILLER                PIC X(02)   VALUE SPACES.
035200
035300*---------- ESTADISTICAS POR DOCUMENTO Y ACUMULADO DE LOTE ------
035400 01  WS-STATS-DOC.
035500     03  WS-DOC-TOT-CAMPOS     PIC 9(04) COMP VALUE ZEROS.
035600     03  WS-DOC-MAPEADOS       PIC 9(04) COMP VALUE ZEROS.
035700     03  WS-DOC-NO-MAPEADOS    PIC 9(04) COMP VALUE ZEROS.
035800     03  WS-DOC-SUMA-CONF      PIC 9(08) COMP VALUE ZEROS.
035900     03  WS-DOC-PROM-CONF      PIC 9(03)V99 VALUE ZEROS.
036000     03  FILLER                PIC X(02)   VALUE SPACES.
036100
036200 01  WS-STATS-LOTE.
036300     03  WC-CNT-AUTO           PIC 9(06) COMP VALUE ZEROS.
036400     03  WC-CNT-REVISION       PIC 9(06) COMP VALUE ZEROS.
036500     03  WC-CNT-NOIDENT        PIC 9(06) COMP VALUE ZEROS.
036600     03  WC-TOT-CAMPOS         PIC 9(08) COMP VALUE ZEROS.
036700     03  WC-TOT-MAPEADOS       PIC 9(08) COMP VALUE ZEROS.
036800     03  WC-TOT-NO-MAPEADOS    PIC 9(08) COMP VALUE ZEROS.
036900     03  WC-TOT-REGLAS-APLIC   PIC 9(08) COMP VALUE ZEROS.
037000     03  WC-SUMA-CONF-LOTE     PIC 9(10) COMP VALUE ZEROS.
037100     03  WC-PROM-CONF-LOTE     PIC 9(03)V99 VALUE ZEROS.
037200     03  FILLER                PIC X(02)   VALUE SPACES.
037300
037400*---------- AREA AUXILIAR PARA REDONDEO (COMPARTIDA CON LOTE) ---
037500 01  WS-RND-AREA.
037600     03  WS-RND-ENT            PIC 9(10) COMP VALUE ZEROS.
037700     03  WS-RND-FRACC          PIC 9(06) COMP VALUE ZEROS.
037800     03  WS-RND-DIV            PIC 9(06) COMP VALUE ZEROS.
037900     03  WS-RND-RESULT         PIC 9(03)V99 VALUE ZEROS.
038000     03  FILLER                PIC X(02)   VALUE SPACES.
038100
038200*---------- AREA AUXILIAR PARA CALCULO DE PORCENTAJES -----------
038300 01  WS-PCT-AREA.
038400     03  WS-PCT-NUM            PIC 9(06) COMP VALUE ZEROS.
038500     03  WS-PCT-DEN            PIC 9(06) COMP VALUE ZEROS.
038600     03  WS-PCT-TMP            PIC 9(03)V9 VALUE ZEROS.
038700     03  FILLER                PIC X(02)   VALUE SPACES.
038800
038900*---------- LINEA GENERICA DE IMPRESION (TODAS LAS SECCIONES) ---
039000 77  WS-LIN-GENERICA           PIC X(132)  VALUE SPACES.
039100
039200*---------- BUFFER DE DETALLE POR DOCUMENTO (IMPRESO AL FINAL) --
039300 77  WS-DET-MAX                PIC 9(04) COMP VALUE 2000.
039400 77  WS-DET-CNT                PIC 9(04) COMP VALUE ZEROS.
039500 01  WT-DET-TABLA.
039600     03  WT-DET-ROW OCCURS 2000 TIMES INDEXED BY DET-IX.
039700         05  DET-DOCID         PIC X(10).
039800         05  DET-FWDCODE       PIC X(10).
039900         05  DET-ESTADO        PIC X(12).
040000         05  DET-MAPCNT        PIC 9(04) COMP.
040100         05  DET-TOTCNT        PIC 9(04) COMP.
040200         05  DET-PROMCONF      PIC 9(03)V99.
040300         05  FILLER            PIC X(02).
040400
040500*---------- COMUNICACION CON LA RUTINA DE NORMALIZACION ---------
040600 77  WS-PGMRUT                 PIC X(8)    VALUE 'PGMNVCAF'.
040700 01  LK-NORVAL-AREA.
040800     03  LK-NV-FIELD-NAME      PIC X(20).
040900     03  LK-NV-RAW-VALUE       PIC X(40).
041000     03  LK-NV-VALID-PATTERN   PIC X(20).
041100     03  LK-NV-NORM-VALUE      PIC X(40).
041200     03  LK-NV-VALID-FLAG      PIC X(01).
041300     03  FILLER                PIC X(02).
041400
041500*---------- FECHA DE PROCESO (SISTEMA, AAMMDD - 2 DIGITOS) -------
041600*    AREA DE 6 BYTES TOMADA DIRECTO DE ACCEPT...FROM DATE, SIN
041700*    RELLENO, PARA NO ALTERAR LA POSICION DE AA/MM/DD DEL RELOJ
041800*    SOL-98-003 : VENTANA DE SIGLO, ANIO < 50 = 20XX, SI NO 19XX
041900 01  WS-FECHA-SISTEMA.
042000     03  WS-FS-AA              PIC 9(02)   VALUE ZEROS.
042100     03  WS-FS-MM              PIC 9(02)   VALUE ZEROS.
042200     03  WS-FS-DD              PIC 9(02)   VALUE ZEROS.
042300
042400*    VISTA NUMERICA UNICA DE LA FECHA DE SISTEMA (AAMMDD) --------
042500 01  WS-FECHA-SISTEMA-NUM REDEFINES WS-FECHA-SISTEMA
042600                               PIC 9(06).
042700
042800 01  WS-FECHA-PROC.
042900     03  WS-FP-AAAA            PIC 9(04)   VALUE ZEROS.
043000     03  WS-FP-MM              PIC 9(02)   VALUE ZEROS.
043100     03  WS-FP-DD              PIC 9(02)   VALUE ZEROS.
043200
043300*    VISTA NUMERICA UNICA DE LA FECHA DE PROCESO (AAAAMMDD) ------
043400 01  WS-FECHA-PROC-NUM REDEFINES WS-FECHA-PROC
043500                               PIC 9(08).
043600
043700*---------- CAMPOS DE IMPRESION (EDITADOS) -----------------------
043800 77  WS-EDIT-CNT3              PIC ZZ9.
043900 77  WS-EDIT-CNT5              PIC ZZZZ9.
044000 77  WS-EDIT-CNT7              PIC Z,ZZZ,ZZ9.
044100 77  WS-EDIT-CONF              PIC ZZ9.99.
044200 77  WS-EDIT-PCT               PIC ZZ9.9.
044300
044400*---------- CONTROL DE IMPRESION ---------------------------------
044500 77  WS-CUENTA-LINEA           PIC 9(02) COMP VALUE ZEROS.
044600 77  WS-CUENTA-PAGINA          PIC 9(02) COMP VALUE 01.
044700
044800*---------- LINEA DE IMPRESION EN BLANCO -------------------------
044900 77  WS-LINEA-BLANCO           PIC X(132)  VALUE SPACES.
045000
045100*---------- ENCABEZADO DEL LISTADO -------------------------------
045200 01  WS-LIN-ENCAB-1.
045300     03  FILLER                PIC X(01)   VALUE SPACES.
045400     03  FILLER                PIC X(20)   VALUE
045500                                'TRANSANDINA CARGA SA'.
045600     03  FILLER                PIC X(20)   VALUE SPACES.
045700     03  FILLER                PIC X(40)   VALUE
045800                        'IDENT. FORWARDER Y MAPEO DE CAMPOS CTL'.
045900     03  FILLER                PIC X(12)   VALUE SPACES.
046000     03  FILLER                PIC X(08)   VALUE 'PAGINA: '.
046100     03  WS-ENC1-PAG           PIC Z9      VALUE ZEROS.
046200     03  FILLER                PIC X(28)   VALUE SPACES.
046300
046400 01  WS-LIN-ENCAB-2.
046500     03  FILLER                PIC X(01)   VALUE SPACES.
046600     03  FILLER                PIC X(13)   VALUE
046700                                'PGMFWCAF   - '.
046800     03  FILLER                PIC X(09)   VALUE 'FECHA:   '.
046900     03  WS-ENC2-DD            PIC Z9      VALUE ZEROS.
047000     03  FILLER                PIC X(01)   VALUE '/'.
047100     03  WS-ENC2-MM            PIC Z9      VALUE ZEROS.
047200     03  FILLER                PIC X(01)   VALUE '/'.
047300     03  WS-ENC2-AAAA          PIC 9(04)   VALUE ZEROS.
047400     03  FILLER                PIC X(97)   VALUE SPACES.
047500
047600*---------- SECCION DE IDENTIFICACION ----------------------------
047700 77  WS-LIN-IDENT-1            PIC X(132)  VALUE
047800     '  SECCION IDENTIFICACION DE FORWARDER'.
047900
048000 01  WS-LIN-IDENT-2.
048100     03  FILLER                PIC X(04)   VALUE SPACES.
048200     03  FILLER                PIC X(22)   VALUE
048300                                'DOCUMENTOS PROCESADOS:'.
048400     03  WS-IDE2-DOCS          PIC ZZZZ9.
048500     03  FILLER                PIC X(97)   VALUE SPACES.
048600
048700 01  WS-LIN-IDENT-3.
048800     03  FILLER                PIC X(04)   VALUE SPACES.
048900     03  FILLER                PIC X(14)   VALUE 'AUTO-IDENT   '.
049000     03  WS-IDE3-CNT           PIC ZZZZ9.
049100     03  FILLER                PIC X(03)   VALUE SPACES.
049200     03  FILLER                PIC X(01)   VALUE '('.
049300     03  WS-IDE3-PCT           PIC ZZ9.9.
049400     03  FILLER                PIC X(02)   VALUE '%)'.
049500     03  FILLER                PIC X(100)  VALUE SPACES.
049600
049700 01  WS-LIN-IDENT-4.
049800     03  FILLER                PIC X(04)   VALUE SPACES.
049900     03  FILLER                PIC X(14)   VALUE 'NEEDS-REVIEW '.
050000     03  WS-IDE4-CNT           PIC ZZZZ9.
050100     03  FILLER                PIC X(03)   VALUE SPACES.
050200     03  FILLER                PIC X(01)   VALUE '('.
050300     03  WS-IDE4-PCT           PIC ZZ9.9.
050400     03  FILLER                PIC X(02)   VALUE '%)'.
050500     03  FILLER                PIC X(100)  VALUE SPACES.
050600
050700 01  WS-LIN-IDENT-5.
050800     03  FILLER                PIC X(04)   VALUE SPACES.
050900     03  FILLER                PIC X(14)   VALUE 'UNIDENTIFIED '.
051000     03  WS-IDE5-CNT           PIC ZZZZ9.
051100     03  FILLER                PIC X(03)   VALUE SPACES.
051200     03  FILLER                PIC X(01)   VALUE '('.
051300     03  WS-IDE5-PCT           PIC ZZ9.9.
051400     03  FILLER                PIC X(02)   VALUE '%)'.
051500     03  FILLER                PIC X(100)  VALUE SPACES.
051600
051700*---------- SECCION DE MAPEO -------------------------------------
051800 77  WS-LIN-MAPEO-1            PIC X(132)  VALUE
051900     '  SECCION MAPEO DE CAMPOS'.
052000
052100 01  WS-LIN-MAPEO-2.
052200     03  FILLER                PIC X(04)   VALUE SPACES.
052300     03  FILLER                PIC X(20)   VALUE
052400                                'TOTAL CAMPOS TENTADOS:'.
052500     03  WS-MAP2-TOT           PIC ZZZZZZ9.
052600     03  FILLER                PIC X(94)   VALUE SPACES.
052700
052800 01  WS-LIN-MAPEO-3.
052900     03  FILLER                PIC X(04)   VALUE SPACES.
053000     03  FILLER                PIC X(20)   VALUE
053100                                'CAMPOS MAPEADOS:    '.
053200     03  WS-MAP3-TOT           PIC ZZZZZZ9.
053300     03  FILLER                PIC X(94)   VALUE SPACES.
053400
053500 01  WS-LIN-MAPEO-4.
053600     03  FILLER                PIC X(04)   VALUE SPACES.
053700     03  FILLER                PIC X(20)   VALUE
053800                                'CAMPOS NO MAPEADOS: '.
053900     03  WS-MAP4-TOT           PIC ZZZZZZ9.
054000     03  FILLER                PIC X(94)   VALUE SPACES.
054100
054200 01  WS-LIN-MAPEO-5.
054300     03  FILLER                PIC X(04)   VALUE SPACES.
054400     03  FILLER                PIC X(20)   VALUE
054500                                'REGLAS APLICADAS:   '.
054600     03  WS-MAP5-TOT           PIC ZZZZZZ9.
054700     03  FILLER                PIC X(94)   VALUE SPACES.
054800
054900 01  WS-LIN-MAPEO-6.
055000     03  FILLER                PIC X(04)   VALUE SPACES.
055100     03  FILLER                PIC X(30)   VALUE
055200                                'CONFIANZA PROMEDIO DEL LOTE: '.
055300     03  WS-MAP6-PROM          PIC ZZ9.99.
055400     03  FILLER                PIC X(89)   VALUE SPACES.
055500
055600*---------- DETALLE POR DOCUMENTO --------------------------------
055700 77  WS-LIN-DET-TIT            PIC X(132)  VALUE
055800     '  DOC-ID     FORWARDER  ESTADO        MAPEADOS/TOTAL  CONF'.
055900
056000 01  WS-LIN-DETALLE.
056100     03  FILLER                PIC X(02)   VALUE SPACES.
056200     03  WS-DET-DOCID          PIC X(10)   VALUE SPACES.
056300     03  FILLER                PIC X(02)   VALUE SPACES.
056400     03  WS-DET-FWDCODE        PIC X(10)   VALUE SPACES.
056500     03  FILLER                PIC X(02)   VALUE SPACES.
056600     03  WS-DET-ESTADO         PIC X(12)   VALUE SPACES.
056700     03  FILLER                PIC X(02)   VALUE SPACES.
056800     03  WS-DET-MAPCNT         PIC ZZ9.
056900     03  FILLER                PIC X(01)   VALUE '/'.
057000     03  WS-DET-TOTCNT         PIC ZZ9.
057100     03  FILLER                PIC X(04)   VALUE SPACES.
057200     03  WS-DET-CONF           PIC ZZ9.99.
057300     03  FILLER                PIC X(60)   VALUE SPACES.
057400
057500*---------- LINEA DE TOTALES FINALES (CORTE DE CONTROL) ----------
057600 01  WS-LIN-TOTALES.
057700     03  FILLER                PIC X(02)   VALUE SPACES.
057800     03  FILLER                PIC X(20)   VALUE
057900                                'TOTALES DEL LOTE ---'.
058000     03  FILLER                PIC X(10)   VALUE SPACES.
058100     03  WS-TOT-MAPCNT         PIC ZZZZZ9.
058200     03  FILLER                PIC X(01)   VALUE '/'.
058300     03  WS-TOT-TOTCNT         PIC ZZZZZ9.
058400     03  FILLER                PIC X(04)   VALUE SPACES.
058500     03  WS-TOT-CONF           PIC ZZ9.99.
058600     03  FILLER                PIC X(60)   VALUE SPACES.
058700
058800 77  FILLER     PIC X(26) VALUE '* FINAL WORKING-STORAGE *'.
058900
059000*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||
059100 PROCEDURE DIVISION.
059200
059300 MAIN-PROGRAM-I.
059400
059500     PERFORM 1000-INICIO-I    THRU 1000-INICIO-F.
059600     PERFORM 2000-PROCESO-I
059700        THRU 2000-PROCESO-F UNTIL WS-FIN-DOCUMENTOS.
059800     PERFORM 9999-FINAL-I     THRU 9999-FINAL-F.
059900
060000 MAIN-PROGRAM-F. GOBACK.
060100
060200
060300*---- APERTURA DE ARCHIVOS Y CARGA DE TABLAS EN MEMORIA ----------
060400 1000-INICIO-I.
060500
060600     ACCEPT WS-FECHA-SISTEMA FROM DATE.
060700     MOVE WS-FS-MM TO WS-FP-MM.
060800     MOVE WS-FS-DD TO WS-FP-DD.
060900     IF WS-FS-AA IS LESS 50
061000        COMPUTE WS-FP-AAAA = 2000 + WS-FS-AA
061100     ELSE
061200        COMPUTE WS-FP-AAAA = 1900 + WS-FS-AA
061300     END-IF.
061400     MOVE WS-FP-DD   TO WS-ENC2-DD.
061500     MOVE WS-FP-MM   TO WS-ENC2-MM.
061600     MOVE WS-FP-AAAA TO WS-ENC2-AAAA.
061700
061800     SET WS-NO-FIN-DOCUMENTOS TO TRUE.
061900
062000     OPEN INPUT  FWDPAT-ENT.
062100     IF WS-FS-FWDPAT IS NOT EQUAL '00'
062200        DISPLAY '* ERROR OPEN DDFWDPAT = ' WS-FS-FWDPAT
062300        SET WS-FIN-DOCUMENTOS TO TRUE
062400     END-IF.
062500
062600     OPEN INPUT  MAPRUL-ENT.
062700     IF WS-FS-MAPRUL IS NOT EQUAL '00'
062800        DISPLAY '* ERROR OPEN DDMAPRUL = ' WS-FS-MAPRUL
062900        SET WS-FIN-DOCUMENTOS TO TRUE
063000     END-IF.
063100
063200     OPEN INPUT  DOCTXT-ENT.
063300     IF WS-FS-DOCTXT IS NOT EQUAL '00'
063400        DISPLAY '* ERROR OPEN DDDOCTXT = ' WS-FS-DOCTXT
063500        SET WS-FIN-DOCUMENTOS TO TRUE
063600     END-IF.
063700
063800     OPEN INPUT  PREEXT-ENT.
063900     IF WS-FS-PREEXT IS NOT EQUAL '00'
064000        DISPLAY '* ERROR OPEN DDPREEXT = ' WS-FS-PREEXT
064100        SET WS-FIN-DOCUMENTOS TO TRUE
064200     END-IF.
064300
064400     OPEN OUTPUT IDNRES-SAL.
064500     IF WS-FS-IDNRES IS NOT EQUAL '00'
064600        DISPLAY '* ERROR OPEN DDIDNRES = ' WS-FS-IDNRES
064700        MOVE 9999 TO RETURN-CODE
064800        SET WS-FIN-DOCUMENTOS TO TRUE
064900     END-IF.
065000
065100     OPEN OUTPUT FLDRES-SAL.
065200     IF WS-FS-FLDRES IS NOT EQUAL '00'
065300        DISPLAY '* ERROR OPEN DDFLDRES = ' WS-FS-FLDRES
065400        MOVE 9999 TO RETURN-CODE
065500        SET WS-FIN-DOCUMENTOS TO TRUE
065600     END-IF.
065700
065800     OPEN OUTPUT REPORT-SAL.
065900     IF WS-FS-REPORT IS NOT EQUAL '00'
066000        DISPLAY '* ERROR OPEN DDREPORT = ' WS-FS-REPORT
066100        MOVE 9999 TO RETURN-CODE
066200        SET WS-FIN-DOCUMENTOS TO TRUE
066300     END-IF.
066400
066500     MOVE 62 TO WS-CUENTA-LINEA.
066600
066700     IF WS-NO-FIN-DOCUMENTOS
066800        PERFORM 1100-CARGAR-FWDPAT-I THRU 1100-CARGAR-FWDPAT-F
066900        PERFORM 1200-CARGAR-MAPRUL-I THRU 1200-CARGAR-MAPRUL-F
067000        PERFORM 1300-ABRIR-PEX-I     THRU 1300-ABRIR-PEX-F
067100        PERFORM 2100-LEER-DOCUMENTO  THRU 2100-LEER-DOCUMENTO-F
067200     END-IF.
067300
067400 1000-INICIO-F. EXIT.
067500
067600
067700*---- CARGA EN MEMORIA DE LOS PATRONES DE FORWARDER --------------
067800 1100-CARGAR-FWDPAT-I.
067900
068000     PERFORM 1110-LEER-FWDPAT-I THRU 1110-LEER-FWDPAT-F
068100        UNTIL WS-FS-FWDPAT IS EQUAL '10'
068200           OR WS-FS-FWDPAT IS NOT EQUAL '00'
068300           OR WS-FWD-CNT IS EQUAL WS-FWD-MAX.
068400
068500 1100-CARGAR-FWDPAT-F. EXIT.
068600
068700 1110-LEER-FWDPAT-I.
068800
068900     READ FWDPAT-ENT INTO WS-REG-FWDPAT.
069000     IF WS-FS-FWDPAT IS EQUAL '00'
069100        ADD 1 TO WS-CNT-FWDPAT-LEIDOS
069200        IF FWD-CODE IS NOT EQUAL 'UNKNOWN   '
069300           SET FWD-IX TO WS-FWD-CNT
069400           SET FWD-IX UP BY 1
069500           ADD 1 TO WS-FWD-CNT
069600           MOVE FWD-ID           TO FWD-T-ID (FWD-IX)
069700           MOVE FWD-CODE         TO FWD-T-CODE (FWD-IX)
069800           MOVE FWD-DISPLAY-NAME TO FWD-T-NAME (FWD-IX)
069900           MOVE FWD-PRIORITY     TO FWD-T-PRIORITY (FWD-IX)
070000           MOVE FWD-PAT-TYPE     TO FWD-T-TYPE (FWD-IX)
070100           MOVE FWD-PAT-TEXT     TO FWD-T-TEXT (FWD-IX)
070200           MOVE FWD-PAT-TEXT     TO FWD-T-TEXT-MIN (FWD-IX)
070300           INSPECT FWD-T-TEXT-MIN (FWD-IX)
070400              CONVERTING
070500              'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
070600              TO
070700              'abcdefghijklmnopqrstuvwxyz'
070800           PERFORM 1120-AGREGAR-FWDL-I THRU 1120-AGREGAR-FWDL-F
070900        END-IF
071000     END-IF.
071100
071200 1110-LEER-FWDPAT-F. EXIT.
071300
071400*---- AGREGA EL FORWARDER A LA LISTA DE DISTINTOS SI ES NUEVO ----
071500 1120-AGREGAR-FWDL-I.
071600
071700     SET WS-G50-ENCONTRO TO FALSE.
071800     MOVE 'N' TO WS-G50-ENCONTRO.
071900
072000     PERFORM 1125-BUSCAR-FWDL-UNO-I THRU 1125-BUSCAR-FWDL-UNO-F
072100        VARYING FWDL-IX FROM 1 BY 1
072200           UNTIL FWDL-IX IS GREATER WS-FWDL-CNT
072300              OR WS-G50-SI-ENCONTRO.
072400
072500     IF WS-G50-NO-ENCONTRO AND WS-FWDL-CNT IS LESS WS-FWDL-MAX
072600        ADD 1 TO WS-FWDL-CNT
072700        SET FWDL-IX TO WS-FWDL-CNT
072800        MOVE FWD-ID           TO FWDL-ID (FWDL-IX)
072900        MOVE FWD-CODE         TO FWDL-CODE (FWDL-IX)
073000        MOVE FWD-DISPLAY-NAME TO FWDL-NAME (FWDL-IX)
073100     END-IF.
073200
073300 1120-AGREGAR-FWDL-F. EXIT.
073400
073500 1125-BUSCAR-FWDL-UNO-I.
073600
073700     IF FWDL-ID (FWDL-IX) IS EQUAL FWD-ID
073800        SET WS-G50-SI-ENCONTRO TO TRUE
073900     END-IF.
074000
074100 1125-BUSCAR-FWDL-UNO-F. EXIT.
074200
074300
074400*---- CARGA EN MEMORIA DE LAS REGLAS DE MAPEO, LUEGO ORDENA ------
074500 1200-CARGAR-MAPRUL-I.
074600
074700     PERFORM 1210-LEER-MAPRUL-I THRU 1210-LEER-MAPRUL-F
074800        UNTIL WS-FS-MAPRUL IS EQUAL '10'
074900           OR WS-FS-MAPRUL IS NOT EQUAL '00'
075000           OR WS-RUL-CNT IS EQUAL WS-RUL-MAX.
075100
075200     PERFORM 1250-ORDENAR-REGLAS-I THRU 1250-ORDENAR-REGLAS-F.
075300
075400 1200-CARGAR-MAPRUL-F. EXIT.
075500
075600 1210-LEER-MAPRUL-I.
075700
075800     READ MAPRUL-ENT INTO WS-REG-MAPRUL.
075900     IF WS-FS-MAPRUL IS EQUAL '00'
076000        ADD 1 TO WS-CNT-MAPRUL-LEIDOS
076100        SET RUL-IX TO WS-RUL-CNT
076200        SET RUL-IX UP BY 1
076300        ADD 1 TO WS-RUL-CNT
076400        MOVE RUL-ID            TO RUL-T-ID (RUL-IX)
076500        MOVE RUL-FIELD-NAME    TO RUL-T-FIELD (RUL-IX)
076600        MOVE RUL-PRIORITY      TO RUL-T-PRIORITY (RUL-IX)
076700        MOVE RUL-METHOD        TO RUL-T-METHOD (RUL-IX)
076800        MOVE RUL-PATTERN       TO RUL-T-PATTERN (RUL-IX)
076900        MOVE RUL-MAX-DISTANCE  TO RUL-T-MAXDIST (RUL-IX)
077000        MOVE RUL-CONF-BOOST    TO RUL-T-BOOST (RUL-IX)
077100        MOVE RUL-VALID-PATTERN TO RUL-T-VALIDPAT (RUL-IX)
077200        PERFORM 1220-AGREGAR-FLDL-I THRU 1220-AGREGAR-FLDL-F
077300     END-IF.
077400
077500 1210-LEER-MAPRUL-F. EXIT.
077600
077700 1220-AGREGAR-FLDL-I.
077800
077900     MOVE 'N' TO WS-G50-ENCONTRO.
078000
078100     PERFORM 1225-BUSCAR-FLDL-UNO-I THRU 1225-BUSCAR-FLDL-UNO-F
078200        VARYING FLDL-IX FROM 1 BY 1
078300           UNTIL FLDL-IX IS GREATER WS-FLDL-CNT
078400              OR WS-G50-SI-ENCONTRO.
078500
078600     IF WS-G50-NO-ENCONTRO AND WS-FLDL-CNT IS LESS WS-FLDL-MAX
078700        ADD 1 TO WS-FLDL-CNT
078800        SET FLDL-IX TO WS-FLDL-CNT
078900        MOVE RUL-FIELD-NAME TO FLDL-NAME (FLDL-IX)
079000     END-IF.
079100
079200 1220-AGREGAR-FLDL-F. EXIT.
079300
079400 1225-BUSCAR-FLDL-UNO-I.
079500
079600     IF FLDL-NAME (FLDL-IX) IS EQUAL RUL-FIELD-NAME
079700        SET WS-G50-SI-ENCONTRO TO TRUE
079800     END-IF.
079900
080000 1225-BUSCAR-FLDL-UNO-F. EXIT.
080100
080200*---- ORDENA WT-RUL-TABLA POR CAMPO (ASC) Y PRIORIDAD (DESC) ----
080300*    METODO DE LA BURBUJA - LA TABLA ES PEQUENA (POCAS REGLAS)  --
080400 1250-ORDENAR-REGLAS-I.
080500
080600     IF WS-RUL-CNT IS GREATER 1
080700        PERFORM 1255-PASADA-BURBUJA-I THRU 1255-PASADA-BURBUJA-F
080800           VARYING RUL-IX FROM 1 BY 1
080900              UNTIL RUL-IX IS EQUAL WS-RUL-CNT
081000     END-IF.
081100
081200 1250-ORDENAR-REGLAS-F. EXIT.
081300
081400*---- UNA PASADA COMPLETA DE LA BURBUJA SOBRE TODA LA TABLA -----
081500 1255-PASADA-BURBUJA-I.
081600
081700     PERFORM 1256-COMPARAR-PAR-I THRU 1256-COMPARAR-PAR-F
081800        VARYING WS-G50-I FROM 1 BY 1
081900           UNTIL WS-G50-I IS EQUAL WS-RUL-CNT.
082000
082100 1255-PASADA-BURBUJA-F. EXIT.
082200
082300 1256-COMPARAR-PAR-I.
082400
082500     SET RUL-IX TO WS-G50-I.
082600     SET FWDL-IX TO WS-G50-I.
082700     SET FWDL-IX UP BY 1.
082800
082900     IF RUL-T-FIELD (RUL-IX) IS GREATER RUL-T-FIELD (FWDL-IX)
083000        OR (RUL-T-FIELD (RUL-IX) IS EQUAL RUL-T-FIELD (FWDL-IX)
083100            AND RUL-T-PRIORITY (RUL-IX)
083200                           IS LESS RUL-T-PRIORITY (FWDL-IX))
083300        MOVE WT-RUL-ROW (RUL-IX)  TO WS-TMP-RUL-ROW
083400        MOVE WT-RUL-ROW (FWDL-IX) TO WT-RUL-ROW (RUL-IX)
083500        MOVE WS-TMP-RUL-ROW       TO WT-RUL-ROW (FWDL-IX)
083600     END-IF.
083700
083800 1256-COMPARAR-PAR-F. EXIT.
083900
084000
084100*---- ABRE LA LECTURA ANTICIPADA DEL ARCHIVO DE PRE-EXTRAIDOS ---
084200 1300-ABRIR-PEX-I.
084300
084400     SET WS-NO-FIN-PREEXT TO TRUE.
084500     SET WS-PEX-SIN-BUFFER TO TRUE.
084600     PERFORM 1310-LEER-PEX-I THRU 1310-LEER-PEX-F.
084700
084800 1300-ABRIR-PEX-F. EXIT.
084900
085000 1310-LEER-PEX-I.
085100
085200     READ PREEXT-ENT INTO WS-REG-PREEXT.
085300     EVALUATE WS-FS-PREEXT
085400        WHEN '00'
085500           MOVE PEX-DOC-ID TO WS-PEX-HOLD-DOCID
085600           MOVE PEX-KEY    TO WS-PEX-HOLD-KEY
085700           MOVE PEX-VALUE  TO WS-PEX-HOLD-VALUE
085800           SET WS-PEX-HAY-BUFFER TO TRUE
085900        WHEN '10'
086000           SET WS-FIN-PREEXT TO TRUE
086100           SET WS-PEX-SIN-BUFFER TO TRUE
086200        WHEN OTHER
086300           DISPLAY '* ERROR LECTURA DDPREEXT = ' WS-FS-PREEXT
086400           SET WS-FIN-PREEXT TO TRUE
086500           SET WS-PEX-SIN-BUFFER TO TRUE
086600     END-EVALUATE.
086700
086800 1310-LEER-PEX-F. EXIT.
086900
087000
087100*---- CICLO PRINCIPAL POR DOCUMENTO ------------------------------
087200 2000-PROCESO-I.
087300
087400     PERFORM 2200-CARGAR-PREEXT-I THRU 2200-CARGAR-PREEXT-F.
087500     PERFORM 2300-IDENTIFICAR-FWD-I THRU 2300-IDENTIFICAR-FWD-F.
087600     PERFORM 2350-ESCRIBIR-IDNRES-I THRU 2350-ESCRIBIR-IDNRES-F.
087700     PERFORM 2400-MAPEAR-CAMPOS-I THRU 2400-MAPEAR-CAMPOS-F.
087800     PERFORM 2500-ESTADISTICAS-I THRU 2500-ESTADISTICAS-F.
087900     PERFORM 2480-GUARDAR-DETALLE-I THRU 2480-GUARDAR-DETALLE-F.
088000
088100     PERFORM 2100-LEER-DOCUMENTO THRU 2100-LEER-DOCUMENTO-F.
088200
088300 2000-PROCESO-F. EXIT.
088400
088500*---- GUARDA LA LINEA DE DETALLE DEL DOCUMENTO PARA EL LISTADO --
088600*    (SE IMPRIME AL FINAL, JUNTO A LAS SECCIONES DE RESUMEN) -----
088700 2480-GUARDAR-DETALLE-I.
088800
088900     IF WS-DET-CNT IS LESS WS-DET-MAX
089000        ADD 1 TO WS-DET-CNT
089100        SET DET-IX TO WS-DET-CNT
089200        MOVE WS-DOC-ID-ACTUAL  TO DET-DOCID (DET-IX)
089300        MOVE WS-BEST-CODE      TO DET-FWDCODE (DET-IX)
089400        MOVE IDR-STATUS        TO DET-ESTADO (DET-IX)
089500        MOVE WS-DOC-MAPEADOS   TO DET-MAPCNT (DET-IX)
089600        MOVE WS-DOC-TOT-CAMPOS TO DET-TOTCNT (DET-IX)
089700        MOVE WS-DOC-PROM-CONF  TO DET-PROMCONF (DET-IX)
089800     END-IF.
089900
090000 2480-GUARDAR-DETALLE-F. EXIT.
090100
090200
090300*---- LECTURA DE UN DOCUMENTO Y NORMALIZACION DE SU TEXTO --------
090400 2100-LEER-DOCUMENTO.
090500
090600     READ DOCTXT-ENT INTO WS-REG-DOCTXT.
090700     EVALUATE WS-FS-DOCTXT
090800        WHEN '00'
090900           ADD 1 TO WS-CNT-DOC-LEIDOS
091000           MOVE DOC-ID   TO WS-DOC-ID-ACTUAL
091100           MOVE DOC-TEXT TO WS-DOC-ORIG
091200           PERFORM 2150-NORMALIZAR-TEXTO-I
091300              THRU 2150-NORMALIZAR-TEXTO-F
091400        WHEN '10'
091500           SET WS-FIN-DOCUMENTOS TO TRUE
091600        WHEN OTHER
091700           DISPLAY '* ERROR LECTURA DDDOCTXT = ' WS-FS-DOCTXT
091800           MOVE 9999 TO RETURN-CODE
091900           SET WS-FIN-DOCUMENTOS TO TRUE
092000     END-EVALUATE.
092100
092200 2100-LEER-DOCUMENTO-F. EXIT.
092300
092400*---- PASA A MINUSCULA Y COLAPSA CORRIDAS DE ESPACIOS -----------
092500 2150-NORMALIZAR-TEXTO-I.
092600
092700     MOVE WS-DOC-ORIG TO WS-DOC-NORM.
092800     INSPECT WS-DOC-NORM
092900        CONVERTING
093000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
093100        TO
093200        'abcdefghijklmnopqrstuvwxyz'.
093300
093400     MOVE ZEROS TO WS-G50-I.
093500     MOVE ZEROS TO WS-G50-J.
093600     PERFORM 2160-COLAPSAR-ESPACIO-I THRU 2160-COLAPSAR-ESPACIO-F
093700        VARYING WS-G50-I FROM 1 BY 1
093800           UNTIL WS-G50-I IS GREATER 500.
093900
094000     MOVE SPACES TO WS-DOC-NORM.
094100     MOVE WS-G50-TEXTO (1:WS-G50-J) TO WS-DOC-NORM.
094200     MOVE WS-G50-J TO WS-DOC-LEN.
094300
094400 2150-NORMALIZAR-TEXTO-F. EXIT.
094500
094600*---- CUERPO DEL COLAPSO DE ESPACIOS (UN CARACTER POR VUELTA) ---
094700 2160-COLAPSAR-ESPACIO-I.
094800
094900     IF WS-DOC-NORM (WS-G50-I:1) IS NOT EQUAL SPACE
095000        ADD 1 TO WS-G50-J
095100        MOVE WS-DOC-NORM (WS-G50-I:1)
095200                          TO WS-G50-TEXTO (WS-G50-J:1)
095300     ELSE
095400        IF WS-G50-J IS GREATER ZERO
095500           IF WS-G50-TEXTO (WS-G50-J:1) IS NOT EQUAL SPACE
095600              ADD 1 TO WS-G50-J
095700              MOVE SPACE TO WS-G50-TEXTO (WS-G50-J:1)
095800           END-IF
095900        END-IF
096000     END-IF.
096100
096200 2160-COLAPSAR-ESPACIO-F. EXIT.
096300
096400
096500*---- CARGA LOS CAMPOS PRE-EXTRAIDOS DEL DOCUMENTO ACTUAL -------
096600*    (CORTE DE CONTROL SOBRE EL ARCHIVO DDPREEXT, YA AGRUPADO)   -
096700 2200-CARGAR-PREEXT-I.
096800
096900     MOVE ZEROS TO WS-PEX-CNT.
097000
097100     PERFORM 2210-TOMAR-PEX-I THRU 2210-TOMAR-PEX-F
097200        UNTIL WS-FIN-PREEXT
097300           OR WS-PEX-SIN-BUFFER
097400           OR WS-PEX-HOLD-DOCID IS NOT EQUAL WS-DOC-ID-ACTUAL
097500           OR WS-PEX-CNT IS EQUAL WS-PEX-MAX.
097600
097700 2200-CARGAR-PREEXT-F. EXIT.
097800
097900 2210-TOMAR-PEX-I.
098000
098100     IF WS-PEX-HOLD-DOCID IS EQUAL WS-DOC-ID-ACTUAL
098200        ADD 1 TO WS-PEX-CNT
098300        SET PEX-IX TO WS-PEX-CNT
098400        MOVE WS-PEX-HOLD-KEY   TO PEX-T-KEY (PEX-IX)
098500        MOVE WS-PEX-HOLD-VALUE TO PEX-T-VALUE (PEX-IX)
098600        PERFORM 1310-LEER-PEX-I THRU 1310-LEER-PEX-F
098700     ELSE
098800        SET WS-PEX-SIN-BUFFER TO TRUE
098900     END-IF.
099000
099100 2210-TOMAR-PEX-F. EXIT.
099200
099300
099400*---- IDENTIFICACION DEL FORWARDER QUE MEJOR PUNTUA -------------
099500 2300-IDENTIFICAR-FWD-I.
099600
099700     MOVE ZEROS  TO WS-BEST-SCORE.
099800     MOVE SPACES TO WS-BEST-CODE WS-BEST-NAME WS-BEST-METODO.
099900     MOVE 'N'    TO WS-SW-FWD-VIGENTE.
100000     MOVE SPACES TO WS-FWD-CODE-VIGENTE.
100100
100200     IF WS-DOC-LEN IS GREATER ZERO AND WS-FWDL-CNT IS GREATER ZERO
100300        PERFORM 2310-PUNTAJE-FORWARDER-I
100400           THRU 2310-PUNTAJE-FORWARDER-F
100500           VARYING FWDL-IX FROM 1 BY 1
100600              UNTIL FWDL-IX IS GREATER WS-FWDL-CNT
100700     END-IF.
100800
100900     IF WS-BEST-SCORE IS LESS 50
101000        MOVE SPACES TO WS-BEST-CODE WS-BEST-NAME
101100        MOVE ZEROS  TO WS-BEST-SCORE
101200        MOVE 'NONE'       TO WS-BEST-METODO
101300     ELSE
101400        SET WS-FWD-EN-CURSO TO TRUE
101500        MOVE WS-BEST-CODE TO WS-FWD-CODE-VIGENTE
101600     END-IF.
101700
101800 2300-IDENTIFICAR-FWD-F. EXIT.
101900
102000*---- CALCULA EL PUNTAJE DE UN FORWARDER Y COMPARA CON EL MEJOR -
102100 2310-PUNTAJE-FORWARDER-I.
102200
102300     MOVE ZEROS  TO WS-SCORE-NOMBRE WS-SCORE-PALABRA
102400                    WS-SCORE-FORMATO WS-SCORE-LOGO
102500                    WS-SCORE-TOTAL.
102600     MOVE SPACES TO WS-METODO-CAND.
102700
102800     PERFORM 2320-PUNTAJE-PATRON-I THRU 2320-PUNTAJE-PATRON-F
102900        VARYING FWD-IX FROM 1 BY 1
103000           UNTIL FWD-IX IS GREATER WS-FWD-CNT.
103100
103200     COMPUTE WS-SCORE-TOTAL = WS-SCORE-NOMBRE + WS-SCORE-PALABRA
103300                             + WS-SCORE-FORMATO + WS-SCORE-LOGO.
103400     IF WS-SCORE-TOTAL IS GREATER 100
103500        MOVE 100 TO WS-SCORE-TOTAL
103600     END-IF.
103700
103800     IF WS-SCORE-TOTAL IS GREATER WS-BEST-SCORE
103900        MOVE WS-SCORE-TOTAL          TO WS-BEST-SCORE
104000        MOVE FWDL-CODE (FWDL-IX)     TO WS-BEST-CODE
104100        MOVE FWDL-NAME (FWDL-IX)     TO WS-BEST-NAME
104200        MOVE WS-METODO-CAND          TO WS-BEST-METODO
104300     END-IF.
104400
104500 2310-PUNTAJE-FORWARDER-F. EXIT.
104600
104700*---- EVALUA UN PATRON DEL FORWARDER QUE CORRESPONDA EN FWD-IX --
104800 2320-PUNTAJE-PATRON-I.
104900
105000     IF FWD-T-ID (FWD-IX) IS EQUAL FWDL-ID (FWDL-IX)
105100        EVALUATE FWD-T-TYPE (FWD-IX)
105200           WHEN 'N'
105300              PERFORM 2321-PROBAR-NOMBRE-I
105400                 THRU 2321-PROBAR-NOMBRE-F
105500           WHEN 'K'
105600              PERFORM 2322-PROBAR-PALABRA-I
105700                 THRU 2322-PROBAR-PALABRA-F
105800           WHEN 'F'
105900              PERFORM 2323-PROBAR-FORMATO-I
106000                 THRU 2323-PROBAR-FORMATO-F
106100           WHEN 'L'
106200              PERFORM 2324-PROBAR-LOGO-I
106300                 THRU 2324-PROBAR-LOGO-F
106400        END-EVALUATE
106500     END-IF.
106600
106700 2320-PUNTAJE-PATRON-F. EXIT.
106800
106900*---- PATRON N - NOMBRE DEL FORWARDER (+40, UNA SOLA VEZ) -------
107000 2321-PROBAR-NOMBRE-I.
107100
107200     IF WS-SCORE-NOMBRE IS EQUAL ZERO
107300        MOVE WS-DOC-NORM          TO WS-G50-TEXTO
107400        MOVE WS-DOC-LEN           TO WS-G50-LEN
107500        MOVE FWD-T-TEXT-MIN (FWD-IX) TO WS-G50-PATRON
107600        PERFORM 8100-BUSCAR-SUBCADENA-I
107700           THRU 8100-BUSCAR-SUBCADENA-F
107800        IF WS-G50-SI-ENCONTRO
107900           MOVE 40 TO WS-SCORE-NOMBRE
108000           IF WS-METODO-CAND IS EQUAL SPACES
108100              MOVE 'NAME' TO WS-METODO-CAND
108200           END-IF
108300        END-IF
108400     END-IF.
108500
108600 2321-PROBAR-NOMBRE-F. EXIT.
108700
108800*---- PATRON K - PALABRA CLAVE (+15 C/U, TOPE 30) ---------------
108900 2322-PROBAR-PALABRA-I.
109000
109100     IF WS-SCORE-PALABRA IS LESS 30
109200        MOVE WS-DOC-NORM             TO WS-G50-TEXTO
109300        MOVE WS-DOC-LEN              TO WS-G50-LEN
109400        MOVE FWD-T-TEXT-MIN (FWD-IX) TO WS-G50-PATRON
109500        PERFORM 8100-BUSCAR-SUBCADENA-I
109600           THRU 8100-BUSCAR-SUBCADENA-F
109700        IF WS-G50-SI-ENCONTRO
109800           COMPUTE WS-G50-J = 30 - WS-SCORE-PALABRA
109900           IF WS-G50-J IS GREATER 15
110000              ADD 15 TO WS-SCORE-PALABRA
110100           ELSE
110200              ADD WS-G50-J TO WS-SCORE-PALABRA
110300           END-IF
110400           IF WS-METODO-CAND IS EQUAL SPACES
110500              MOVE 'KEYWORD' TO WS-METODO-CAND
110600           END-IF
110700        END-IF
110800     END-IF.
110900
111000 2322-PROBAR-PALABRA-F. EXIT.
111100
111200*---- PATRON F - FORMATO (+20, UNA SOLA VEZ, SOBRE TEXTO ORIGINAL)
111300 2323-PROBAR-FORMATO-I.
111400
111500     IF WS-SCORE-FORMATO IS EQUAL ZERO
111600        MOVE WS-DOC-ORIG             TO WS-FMT-TEXTO
111700        MOVE 500                     TO WS-FMT-LEN
111800        MOVE FWD-T-TEXT (FWD-IX)     TO WS-FMT-PATRON
111900        PERFORM 8200-BUSCAR-FORMATO-I THRU 8200-BUSCAR-FORMATO-F
112000        IF WS-G50-SI-ENCONTRO
112100           MOVE 20 TO WS-SCORE-FORMATO
112200           IF WS-METODO-CAND IS EQUAL SPACES
112300              MOVE 'FORMAT' TO WS-METODO-CAND
112400           END-IF
112500        END-IF
112600     END-IF.
112700
112800 2323-PROBAR-FORMATO-F. EXIT.
112900
113000*---- PATRON L - TEXTO DE LOGO (+10, UNA SOLA VEZ) ---------------
113100 2324-PROBAR-LOGO-I.
113200
113300     IF WS-SCORE-LOGO IS EQUAL ZERO
113400        MOVE WS-DOC-NORM             TO WS-G50-TEXTO
113500        MOVE WS-DOC-LEN              TO WS-G50-LEN
113600        MOVE FWD-T-TEXT-MIN (FWD-IX) TO WS-G50-PATRON
113700        PERFORM 8100-BUSCAR-SUBCADENA-I
113800           THRU 8100-BUSCAR-SUBCADENA-F
113900        IF WS-G50-SI-ENCONTRO
114000           MOVE 10 TO WS-SCORE-LOGO
114100           IF WS-METODO-CAND IS EQUAL SPACES
114200              MOVE 'LOGO' TO WS-METODO-CAND
114300           END-IF
114400        END-IF
114500     END-IF.
114600
114700 2324-PROBAR-LOGO-F. EXIT.
114800
114900
115000*---- GRABA EL REGISTRO DE RESULTADO DE IDENTIFICACION ----------
115100 2350-ESCRIBIR-IDNRES-I.
115200
115300     MOVE SPACES          TO WS-REG-IDNRES.
115400     MOVE WS-DOC-ID-ACTUAL TO IDR-DOC-ID.
115500     MOVE WS-BEST-CODE    TO IDR-FWD-CODE.
115600     MOVE WS-BEST-NAME    TO IDR-FWD-NAME.
115700     MOVE WS-BEST-SCORE   TO IDR-CONFIDENCE.
115800     MOVE WS-BEST-METODO  TO IDR-METHOD.
115900
116000     IF WS-FWD-EN-CURSO
116100        IF WS-BEST-SCORE IS GREATER OR EQUAL 80
116200           MOVE 'AUTO-IDENT  ' TO IDR-STATUS
116300           ADD 1 TO WC-CNT-AUTO
116400        ELSE
116500           MOVE 'NEEDS-REVIEW' TO IDR-STATUS
116600           ADD 1 TO WC-CNT-REVISION
116700        END-IF
116800     ELSE
116900        MOVE 'UNIDENTIFIED' TO IDR-STATUS
117000        ADD 1 TO WC-CNT-NOIDENT
117100     END-IF.
117200
117300     WRITE REG-IDNRES FROM WS-REG-IDNRES.
117400     IF WS-FS-IDNRES IS NOT EQUAL '00'
117500        DISPLAY '* ERROR GRABANDO DDIDNRES = ' WS-FS-IDNRES
117600        MOVE 9999 TO RETURN-CODE
117700     ELSE
117800        ADD 1 TO WS-CNT-IDNRES-GRAB
117900     END-IF.
118000
118100 2350-ESCRIBIR-IDNRES-F. EXIT.
118200
118300
118400*---- CICLO DE MAPEO DE LOS CAMPOS DE NEGOCIO CONFIGURADOS -------
118500 2400-MAPEAR-CAMPOS-I.
118600
118700     MOVE ZEROS TO WS-DOC-TOT-CAMPOS WS-DOC-MAPEADOS
118800                   WS-DOC-NO-MAPEADOS WS-DOC-SUMA-CONF.
118900     MOVE ZEROS TO WS-DOC-PROM-CONF.
119000
119100     IF WS-FLDL-CNT IS GREATER ZERO
119200        PERFORM 2410-APLICAR-REGLA-I THRU 2410-APLICAR-REGLA-F
119300           VARYING FLDL-IX FROM 1 BY 1
119400              UNTIL FLDL-IX IS GREATER WS-FLDL-CNT
119500     END-IF.
119600
119700 2400-MAPEAR-CAMPOS-F. EXIT.
119800
119900*---- PRUEBA LAS REGLAS DE UN CAMPO EN ORDEN DE PRIORIDAD --------
120000*    LA PRIMERA QUE PRODUCE VALOR GANA - LAS DEMAS SE IGNORAN   --
120100 2410-APLICAR-REGLA-I.
120200
120300     ADD 1 TO WS-DOC-TOT-CAMPOS.
120400     MOVE 'N' TO WS-SW-REGLA-OK.
120500     MOVE SPACES TO WS-MAP-RAW-VALUE WS-MAP-RULE-ID.
120600
120700     PERFORM 2415-PROBAR-UNA-REGLA-I THRU 2415-PROBAR-UNA-REGLA-F
120800        VARYING RUL-IX FROM 1 BY 1
120900           UNTIL RUL-IX IS GREATER WS-RUL-CNT
121000              OR WS-REGLA-GANO.
121100
121200     IF WS-REGLA-GANO
121300        PERFORM 2420-COMPLETAR-GANADORA-I
121400           THRU 2420-COMPLETAR-GANADORA-F
121500     ELSE
121600        PERFORM 2460-ESCRIBIR-NO-MAPEADO-I
121700           THRU 2460-ESCRIBIR-NO-MAPEADO-F
121800     END-IF.
121900
122000 2410-APLICAR-REGLA-F. EXIT.
122100
122200*---- PRUEBA UNA REGLA DEL CAMPO ACTUAL (SI COINCIDE EL CAMPO) --
122300 2415-PROBAR-UNA-REGLA-I.
122400
122500     IF RUL-T-FIELD (RUL-IX) IS EQUAL FLDL-NAME (FLDL-IX)
122600        MOVE SPACES TO WS-MAP-RAW-VALUE
122700        EVALUATE RUL-T-METHOD (RUL-IX)
122800           WHEN 'A'
122900              PERFORM 2430-METODO-AZURE-I
123000                 THRU 2430-METODO-AZURE-F
123100              MOVE 90 TO WS-MAP-BASE-CONF
123200              MOVE 'AZURE  ' TO WS-MAP-METODO
123300              MOVE 'AZURE '  TO WS-MAP-SOURCE
123400           WHEN 'R'
123500              PERFORM 2440-METODO-REGEX-I
123600                 THRU 2440-METODO-REGEX-F
123700              MOVE 85 TO WS-MAP-BASE-CONF
123800              MOVE 'REGEX  ' TO WS-MAP-METODO
123900              PERFORM 2445-FIJAR-TIER-I THRU 2445-FIJAR-TIER-F
124000           WHEN 'K'
124100              PERFORM 2450-METODO-KEYWORD-I
124200                 THRU 2450-METODO-KEYWORD-F
124300              MOVE 75 TO WS-MAP-BASE-CONF
124400              MOVE 'KEYWORD' TO WS-MAP-METODO
124500              PERFORM 2445-FIJAR-TIER-I THRU 2445-FIJAR-TIER-F
124600           WHEN OTHER
124700              CONTINUE
124800        END-EVALUATE
124900        IF WS-MAP-RAW-VALUE IS NOT EQUAL SPACES
125000           SET WS-REGLA-GANO TO TRUE
125100           MOVE RUL-T-ID (RUL-IX) TO WS-MAP-RULE-ID
125200        END-IF
125300     END-IF.
125400
125500 2415-PROBAR-UNA-REGLA-F. EXIT.
125600
125700*---- FUENTE TIER2 SI HAY FORWARDER VIGENTE, TIER1 EN CASO ------
125800*    CONTRARIO (METODOS R Y K SOLAMENTE)                        -
125900 2445-FIJAR-TIER-I.
126000
126100     IF WS-FWD-EN-CURSO
126200        MOVE 'TIER2 ' TO WS-MAP-SOURCE
126300     ELSE
126400        MOVE 'TIER1 ' TO WS-MAP-SOURCE
126500     END-IF.
126600
126700 2445-FIJAR-TIER-F. EXIT.
126800
126900*---- METODO A - BUSQUEDA EN LA TABLA DE PRE-EXTRAIDOS ----------
127000*    PRIMERO COINCIDENCIA EXACTA, LUEGO SIN DISTINGUIR MAYUS ----
127100 2430-METODO-AZURE-I.
127200
127300     MOVE 'N' TO WS-G50-ENCONTRO.
127400     IF WS-PEX-CNT IS GREATER ZERO
127500        PERFORM 2431-BUSCAR-PEX-EXACTO-I
127600           THRU 2431-BUSCAR-PEX-EXACTO-F
127700           VARYING PEX-IX FROM 1 BY 1
127800              UNTIL PEX-IX IS GREATER WS-PEX-CNT
127900                 OR WS-G50-SI-ENCONTRO
128000     END-IF.
128100
128200     IF WS-G50-NO-ENCONTRO AND WS-PEX-CNT IS GREATER ZERO
128300        MOVE RUL-T-PATTERN (RUL-IX) TO WS-G50-PATRON-MAY
128400        INSPECT WS-G50-PATRON-MAY
128500           CONVERTING
128600           'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
128700           TO
128800           'abcdefghijklmnopqrstuvwxyz'
128900        PERFORM 2432-BUSCAR-PEX-MINUS-I
129000           THRU 2432-BUSCAR-PEX-MINUS-F
129100           VARYING PEX-IX FROM 1 BY 1
129200              UNTIL PEX-IX IS GREATER WS-PEX-CNT
129300                 OR WS-G50-SI-ENCONTRO
129400     END-IF.
129500
129600 2430-METODO-AZURE-F. EXIT.
129700
129800 2431-BUSCAR-PEX-EXACTO-I.
129900
130000     IF PEX-T-KEY (PEX-IX) IS EQUAL RUL-T-PATTERN (RUL-IX)
130100        MOVE PEX-T-VALUE (PEX-IX) TO WS-MAP-RAW-VALUE
130200        SET WS-G50-SI-ENCONTRO TO TRUE
130300     END-IF.
130400
130500 2431-BUSCAR-PEX-EXACTO-F. EXIT.
130600
130700 2432-BUSCAR-PEX-MINUS-I.
130800
130900     MOVE PEX-T-KEY (PEX-IX) TO WS-G50-PATRON.
131000     INSPECT WS-G50-PATRON
131100        CONVERTING
131200        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
131300        TO
131400        'abcdefghijklmnopqrstuvwxyz'.
131500     IF WS-G50-PATRON IS EQUAL WS-G50-PATRON-MAY
131600        MOVE PEX-T-VALUE (PEX-IX) TO WS-MAP-RAW-VALUE
131700        SET WS-G50-SI-ENCONTRO TO TRUE
131800     END-IF.
131900
132000 2432-BUSCAR-PEX-MINUS-F. EXIT.
132100
132200*---- METODO R - BUSQUEDA DEL PATRON EN EL TEXTO DEL DOCUMENTO --
132300 2440-METODO-REGEX-I.
132400
132500     MOVE WS-DOC-ORIG             TO WS-FMT-TEXTO.
132600     MOVE 500                     TO WS-FMT-LEN.
132700     MOVE RUL-T-PATTERN (RUL-IX)  TO WS-FMT-PATRON.
132800     PERFORM 8200-BUSCAR-FORMATO-I THRU 8200-BUSCAR-FORMATO-F.
132900
133000     IF WS-G50-SI-ENCONTRO
133100        MOVE WS-FMT-PATRON-LEN TO WS-G50-LEN
133200        MOVE WS-DOC-ORIG (WS-FMT-RESULTADO-POS:WS-FMT-PATRON-LEN)
133300             TO WS-MAP-RAW-VALUE
133400     END-IF.
133500
133600 2440-METODO-REGEX-F. EXIT.
133700
133800*---- METODO K - PROXIMIDAD DE PALABRA CLAVE ---------------------
133900 2450-METODO-KEYWORD-I.
134000
134100     MOVE WS-DOC-NORM              TO WS-G50-TEXTO.
134200     MOVE WS-DOC-LEN                TO WS-G50-LEN.
134300     MOVE RUL-T-PATTERN (RUL-IX)    TO WS-G50-PATRON-MAY.
134400     INSPECT WS-G50-PATRON-MAY
134500        CONVERTING
134600        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
134700        TO
134800        'abcdefghijklmnopqrstuvwxyz'.
134900     MOVE WS-G50-PATRON-MAY TO WS-G50-PATRON.
135000
135100     PERFORM 8100-BUSCAR-SUBCADENA-I THRU 8100-BUSCAR-SUBCADENA-F.
135200
135300     IF WS-G50-SI-ENCONTRO
135400        PERFORM 2455-EXTRAER-VENTANA-I
135500           THRU 2455-EXTRAER-VENTANA-F
135600     END-IF.
135700
135800 2450-METODO-KEYWORD-F. EXIT.
135900
136000*---- EXTRAE Y RECORTA LA VENTANA POSTERIOR A LA PALABRA CLAVE --
136100 2455-EXTRAER-VENTANA-I.
136200
136300     COMPUTE WS-KEY-POS-INI =
136400             WS-G50-POS + WS-G50-PATRON-LEN.
136500
136600     MOVE RUL-T-MAXDIST (RUL-IX) TO WS-KEY-VENTANA-LEN.
136700     IF WS-KEY-VENTANA-LEN IS EQUAL ZERO
136800        MOVE 50 TO WS-KEY-VENTANA-LEN
136900     END-IF.
137000     IF WS-KEY-POS-INI + WS-KEY-VENTANA-LEN IS GREATER 501
137100        COMPUTE WS-KEY-VENTANA-LEN = 501 - WS-KEY-POS-INI
137200     END-IF.
137300
137400     MOVE SPACES TO WS-KEY-VENTANA.
137500     IF WS-KEY-VENTANA-LEN IS GREATER ZERO
137600           AND WS-KEY-POS-INI IS LESS OR EQUAL 500
137700        MOVE WS-DOC-ORIG (WS-KEY-POS-INI:WS-KEY-VENTANA-LEN)
137800             TO WS-KEY-VENTANA
137900     END-IF.
138000
138100     PERFORM 2456-LIMPIAR-VENTANA-I THRU 2456-LIMPIAR-VENTANA-F.
138200
138300 2455-EXTRAER-VENTANA-F. EXIT.
138400
138500*---- QUITA ESPACIOS/DOS PUNTOS/TAB INICIALES, CORTA EN SALTO ---
138600*    DE LINEA O BARRA VERTICAL, MAX 100, RECORTA FINAL -----------
138700 2456-LIMPIAR-VENTANA-I.
138800
138900     MOVE ZEROS TO WS-KEY-IND.
139000     PERFORM 2457-SALTAR-INICIAL-I THRU 2457-SALTAR-INICIAL-F
139100        VARYING WS-KEY-IND FROM 1 BY 1
139200           UNTIL WS-KEY-IND IS GREATER WS-KEY-VENTANA-LEN
139300              OR WS-DETENER-CICLO.
139400     MOVE 'N' TO WS-SW-DETENER.
139500
139600     MOVE ZEROS TO WS-KEY-CORTE.
139700     IF WS-KEY-IND IS LESS OR EQUAL WS-KEY-VENTANA-LEN
139800        MOVE SPACES TO WS-KEY-RESULTADO
139900        PERFORM 2458-COPIAR-HASTA-CORTE-I
140000           THRU 2458-COPIAR-HASTA-CORTE-F
140100           VARYING WS-G50-I FROM WS-KEY-IND BY 1
140200              UNTIL WS-G50-I IS GREATER WS-KEY-VENTANA-LEN
140300                 OR WS-KEY-CORTE IS EQUAL 100
140400                 OR WS-DETENER-CICLO
140500     ELSE
140600        MOVE SPACES TO WS-KEY-RESULTADO
140700     END-IF.
140800     MOVE 'N' TO WS-SW-DETENER.
140900
141000     PERFORM 2459-RECORTAR-FINAL-I THRU 2459-RECORTAR-FINAL-F
141100        UNTIL WS-KEY-CORTE IS EQUAL ZERO
141200           OR WS-DETENER-CICLO.
141300     MOVE 'N' TO WS-SW-DETENER.
141400
141500     MOVE SPACES TO WS-MAP-RAW-VALUE.
141600     IF WS-KEY-CORTE IS GREATER ZERO
141700        MOVE WS-KEY-RESULTADO (1:WS-KEY-CORTE) TO WS-MAP-RAW-VALUE
141800     END-IF.
141900
142000 2456-LIMPIAR-VENTANA-F. EXIT.
142100
142200 2457-SALTAR-INICIAL-I.
142300
142400     EVALUATE WS-KEY-VENTANA (WS-KEY-IND:1)
142500        WHEN SPACE
142600        WHEN ':'
142700        WHEN X'09'
142800           CONTINUE
142900        WHEN OTHER
143000           SET WS-DETENER-CICLO TO TRUE
143100           SUBTRACT 1 FROM WS-KEY-IND
143200     END-EVALUATE.
143300
143400 2457-SALTAR-INICIAL-F. EXIT.
143500
143600 2458-COPIAR-HASTA-CORTE-I.
143700
143800     EVALUATE WS-KEY-VENTANA (WS-G50-I:1)
143900        WHEN X'0A'
144000        WHEN '|'
144100           SET WS-DETENER-CICLO TO TRUE
144200        WHEN OTHER
144300           ADD 1 TO WS-KEY-CORTE
144400           MOVE WS-KEY-VENTANA (WS-G50-I:1)
144500                TO WS-KEY-RESULTADO (WS-KEY-CORTE:1)
144600     END-EVALUATE.
144700
144800 2458-COPIAR-HASTA-CORTE-F. EXIT.
144900
145000 2459-RECORTAR-FINAL-I.
145100
145200     EVALUATE WS-KEY-RESULTADO (WS-KEY-CORTE:1)
145300        WHEN SPACE
145400        WHEN ','
145500        WHEN ';'
145600        WHEN ':'
145700           SUBTRACT 1 FROM WS-KEY-CORTE
145800        WHEN OTHER
145900           SET WS-DETENER-CICLO TO TRUE
146000     END-EVALUATE.
146100
146200 2459-RECORTAR-FINAL-F. EXIT.
146300
146400
146500*---- LA REGLA GANO - CALCULA CONFIANZA, NORMALIZA Y VALIDA ------
146600 2420-COMPLETAR-GANADORA-I.
146700
146800     COMPUTE WS-MAP-CONF-TMP =
146900             WS-MAP-BASE-CONF + RUL-T-BOOST (RUL-IX).
147000     IF WS-MAP-CONF-TMP IS GREATER 100
147100        MOVE 100 TO WS-MAP-CONF
147200     ELSE
147300        IF WS-MAP-CONF-TMP IS LESS ZERO
147400           MOVE ZERO TO WS-MAP-CONF
147500        ELSE
147600           MOVE WS-MAP-CONF-TMP TO WS-MAP-CONF
147700        END-IF
147800     END-IF.
147900
148000     MOVE FLDL-NAME (FLDL-IX)       TO LK-NV-FIELD-NAME.
148100     MOVE WS-MAP-RAW-VALUE          TO LK-NV-RAW-VALUE.
148200     MOVE RUL-T-VALIDPAT (RUL-IX)   TO LK-NV-VALID-PATTERN.
148300     MOVE SPACES                    TO LK-NV-NORM-VALUE.
148400     MOVE 'N'                       TO LK-NV-VALID-FLAG.
148500
148600     CALL WS-PGMRUT USING LK-NORVAL-AREA.
148700
148800     MOVE LK-NV-NORM-VALUE  TO WS-MAP-NORM-VALUE.
148900     MOVE LK-NV-VALID-FLAG  TO WS-MAP-VALID-FLAG.
149000
149100     MOVE SPACES TO WS-REG-FLDRES.
149200     MOVE WS-DOC-ID-ACTUAL     TO FMR-DOC-ID.
149300     MOVE FLDL-NAME (FLDL-IX)  TO FMR-FIELD-NAME.
149400     MOVE WS-MAP-NORM-VALUE    TO FMR-VALUE.
149500     MOVE WS-MAP-RAW-VALUE     TO FMR-RAW-VALUE.
149600     MOVE WS-MAP-CONF          TO FMR-CONFIDENCE.
149700     MOVE WS-MAP-SOURCE        TO FMR-SOURCE.
149800     MOVE WS-MAP-RULE-ID       TO FMR-RULE-ID.
149900     MOVE WS-MAP-METODO        TO FMR-METHOD.
150000     MOVE WS-MAP-VALID-FLAG    TO FMR-VALID-FLAG.
150100
150200     PERFORM 2470-GRABAR-FLDRES-I THRU 2470-GRABAR-FLDRES-F.
150300
150400     ADD 1 TO WS-DOC-MAPEADOS.
150500     ADD WS-MAP-CONF TO WS-DOC-SUMA-CONF.
150600     ADD 1 TO WC-TOT-REGLAS-APLIC.
150700
150800 2420-COMPLETAR-GANADORA-F. EXIT.
150900
151000*---- NINGUNA REGLA DEL CAMPO PRODUJO VALOR - REGISTRO VACIO ----
151100 2460-ESCRIBIR-NO-MAPEADO-I.
151200
151300     MOVE SPACES TO WS-REG-FLDRES.
151400     MOVE WS-DOC-ID-ACTUAL     TO FMR-DOC-ID.
151500     MOVE FLDL-NAME (FLDL-IX)  TO FMR-FIELD-NAME.
151600     MOVE SPACES               TO FMR-VALUE.
151700     MOVE 'NO-MATCHING-RULE'   TO FMR-RAW-VALUE.
151800     MOVE ZEROS                TO FMR-CONFIDENCE.
151900     MOVE SPACES               TO FMR-SOURCE.
152000     MOVE SPACES               TO FMR-RULE-ID.
152100     MOVE 'NONE   '            TO FMR-METHOD.
152200     MOVE 'Y'                  TO FMR-VALID-FLAG.
152300
152400     PERFORM 2470-GRABAR-FLDRES-I THRU 2470-GRABAR-FLDRES-F.
152500
152600     ADD 1 TO WS-DOC-NO-MAPEADOS.
152700
152800 2460-ESCRIBIR-NO-MAPEADO-F. EXIT.
152900
153000 2470-GRABAR-FLDRES-I.
153100
153200     WRITE REG-FLDRES FROM WS-REG-FLDRES.
153300     IF WS-FS-FLDRES IS NOT EQUAL '00'
153400        DISPLAY '* ERROR GRABANDO DDFLDRES = ' WS-FS-FLDRES
153500        MOVE 9999 TO RETURN-CODE
153600     ELSE
153700        ADD 1 TO WS-CNT-FLDRES-GRAB
153800     END-IF.
153900
154000 2470-GRABAR-FLDRES-F. EXIT.
154100
154200
154300*---- ACUMULA ESTADISTICAS DEL DOCUMENTO EN LOS TOTALES DE LOTE -
154400 2500-ESTADISTICAS-I.
154500
154600     IF WS-DOC-MAPEADOS IS GREATER ZERO
154700        MOVE WS-DOC-SUMA-CONF TO WS-RND-ENT
154800        MOVE WS-DOC-MAPEADOS  TO WS-RND-DIV
154900        PERFORM 2510-REDONDEAR-PROMEDIO-I
155000           THRU 2510-REDONDEAR-PROMEDIO-F
155100        MOVE WS-RND-RESULT TO WS-DOC-PROM-CONF
155200     ELSE
155300        MOVE ZEROS TO WS-DOC-PROM-CONF
155400     END-IF.
155500
155600     ADD WS-DOC-TOT-CAMPOS    TO WC-TOT-CAMPOS.
155700     ADD WS-DOC-MAPEADOS      TO WC-TOT-MAPEADOS.
155800     ADD WS-DOC-NO-MAPEADOS   TO WC-TOT-NO-MAPEADOS.
155900     ADD WS-DOC-SUMA-CONF     TO WC-SUMA-CONF-LOTE.
156000
156100 2500-ESTADISTICAS-F. EXIT.
156200
156300*---- DIVISION CON REDONDEO A 2 DECIMALES (MITAD HACIA ARRIBA) --
156400*    ENTRA: WS-RND-ENT (SUMA) / WS-RND-DIV (CANTIDAD)            -
156500*    SALE : WS-RND-RESULT                                        -
156600 2510-REDONDEAR-PROMEDIO-I.
156700
156800     COMPUTE WS-RND-RESULT ROUNDED =
156900             WS-RND-ENT / WS-RND-DIV.
157000
157100 2510-REDONDEAR-PROMEDIO-F. EXIT.
157200
157300
157400*----------------------------------------------------------------
157500*   RUTINAS GENERICAS DE CADENAS - COMPARTIDAS POR LAS SECCIONES
157600*   DE IDENTIFICACION Y DE MAPEO                                 -
157700*----------------------------------------------------------------
157800
157900*---- BUSCA WS-G50-PATRON COMO SUBCADENA DE WS-G50-TEXTO --------
158000*    (INSENSIBLE A MAYUSCULAS - AMBOS YA DEBEN VENIR EN MINUS.) --
158100 8100-BUSCAR-SUBCADENA-I.
158200
158300     SET WS-G50-NO-ENCONTRO TO TRUE.
158400     MOVE 'N' TO WS-G50-ENCONTRO.
158500     MOVE ZEROS TO WS-G50-POS.
158600
158700     PERFORM 8000-LARGO-VARIABLE-I THRU 8000-LARGO-VARIABLE-F
158800        VARYING WS-G50-I FROM 40 BY -1
158900           UNTIL WS-G50-I IS EQUAL ZERO
159000              OR WS-G50-PATRON (WS-G50-I:1) IS NOT EQUAL SPACE.
159100     MOVE WS-G50-I TO WS-G50-PATRON-LEN.
159200
159300     IF WS-G50-PATRON-LEN IS GREATER ZERO
159400           AND WS-G50-LEN IS GREATER OR EQUAL WS-G50-PATRON-LEN
159500        COMPUTE WS-G50-LIMITE = WS-G50-LEN - WS-G50-PATRON-LEN + 1
159600        PERFORM 8110-COMPARAR-POSICION-I
159700           THRU 8110-COMPARAR-POSICION-F
159800           VARYING WS-G50-I FROM 1 BY 1
159900              UNTIL WS-G50-I IS GREATER WS-G50-LIMITE
160000                 OR WS-G50-SI-ENCONTRO
160100     END-IF.
160200
160300 8100-BUSCAR-SUBCADENA-F. EXIT.
160400
160500 8110-COMPARAR-POSICION-I.
160600
160700     IF WS-G50-TEXTO (WS-G50-I:WS-G50-PATRON-LEN) IS EQUAL
160800           WS-G50-PATRON (1:WS-G50-PATRON-LEN)
160900        SET WS-G50-SI-ENCONTRO TO TRUE
161000        MOVE WS-G50-I TO WS-G50-POS
161100     END-IF.
161200
161300 8110-COMPARAR-POSICION-F. EXIT.
161400
161500*---- DETERMINA EL LARGO VARIABLE DE UN CAMPO (SIN BLANCOS FIN) -
161600 8000-LARGO-VARIABLE-I.
161700
161800     CONTINUE.
161900
162000 8000-LARGO-VARIABLE-F. EXIT.
162100
162200
162300*---- BUSCA WS-FMT-PATRON (ESTILO #/@/LITERAL) COMO SUBCADENA ---
162400*    DE WS-FMT-TEXTO, PROBANDO CADA POSICION DE INICIO ----------
162500 8200-BUSCAR-FORMATO-I.
162600
162700     SET WS-G50-NO-ENCONTRO TO TRUE.
162800     MOVE 'N' TO WS-G50-ENCONTRO.
162900     MOVE ZEROS TO WS-FMT-RESULTADO-POS.
163000
163100     PERFORM 8210-LARGO-PATRON-FMT-I THRU 8210-LARGO-PATRON-FMT-F
163200        VARYING WS-FMT-IND FROM 40 BY -1
163300           UNTIL WS-FMT-IND IS EQUAL ZERO
163400              OR WS-FMT-PATRON (WS-FMT-IND:1) IS NOT EQUAL SPACE.
163500     MOVE WS-FMT-IND TO WS-FMT-PATRON-LEN.
163600
163700     IF WS-FMT-PATRON-LEN IS GREATER ZERO
163800           AND WS-FMT-LEN IS GREATER OR EQUAL WS-FMT-PATRON-LEN
163900        COMPUTE WS-FMT-LIMITE =
164000                WS-FMT-LEN - WS-FMT-PATRON-LEN + 1
164100        PERFORM 8220-PROBAR-POSICION-FMT-I
164200           THRU 8220-PROBAR-POSICION-FMT-F
164300           VARYING WS-FMT-POS FROM 1 BY 1
164400              UNTIL WS-FMT-POS IS GREATER WS-FMT-LIMITE
164500                 OR WS-G50-SI-ENCONTRO
164600     END-IF.
164700
164800 8200-BUSCAR-FORMATO-F. EXIT.
164900
165000 8210-LARGO-PATRON-FMT-I.
165100
165200     CONTINUE.
165300
165400 8210-LARGO-PATRON-FMT-F. EXIT.
165500
165600*---- PRUEBA EL PATRON DE FORMATO ANCLADO EN WS-FMT-POS ----------
165700 8220-PROBAR-POSICION-FMT-I.
165800
165900     SET WS-G50-SI-ENCONTRO TO TRUE.
166000     MOVE 'Y' TO WS-G50-ENCONTRO.
166100
166200     PERFORM 8230-COMPARAR-CARACTER-FMT-I
166300        THRU 8230-COMPARAR-CARACTER-FMT-F
166400        VARYING WS-FMT-IND FROM 1 BY 1
166500           UNTIL WS-FMT-IND IS GREATER WS-FMT-PATRON-LEN
166600              OR WS-G50-NO-ENCONTRO.
166700
166800     IF WS-G50-SI-ENCONTRO
166900        MOVE WS-FMT-POS TO WS-FMT-RESULTADO-POS
167000     END-IF.
167100
167200 8220-PROBAR-POSICION-FMT-F. EXIT.
167300
167400*---- COMPARA UN CARACTER DEL PATRON DE FORMATO CONTRA EL TEXTO -
167500 8230-COMPARAR-CARACTER-FMT-I.
167600
167700     MOVE WS-FMT-PATRON (WS-FMT-IND:1)      TO WS-FMT-CAR-PATRON.
167800     MOVE WS-FMT-TEXTO (WS-FMT-POS + WS-FMT-IND - 1:1)
167900                                             TO WS-FMT-CARACTER.
168000
168100     MOVE WS-FMT-CAR-PATRON TO WS-FMT-CAR-PATRON-MIN.
168200     MOVE WS-FMT-CARACTER   TO WS-FMT-CARACTER-MIN.
168300     INSPECT WS-FMT-CAR-PATRON-MIN
168400        CONVERTING
168500        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
168600        TO
168700        'abcdefghijklmnopqrstuvwxyz'.
168800     INSPECT WS-FMT-CARACTER-MIN
168900        CONVERTING
169000        'ABCDEFGHIJKLMNOPQRSTUVWXYZ'
169100        TO
169200        'abcdefghijklmnopqrstuvwxyz'.
169300
169400     EVALUATE TRUE
169500        WHEN WS-FMT-CAR-PATRON IS EQUAL '#'
169600           IF WS-FMT-CARACTER IS NOT NUMERIC
169700              SET WS-G50-NO-ENCONTRO TO TRUE
169800           END-IF
169900        WHEN WS-FMT-CAR-PATRON IS EQUAL '@'
170000           IF WS-FMT-CARACTER IS NOT ALPHABETIC
170100              SET WS-G50-NO-ENCONTRO TO TRUE
170200           END-IF
170300        WHEN OTHER
170400           IF WS-FMT-CAR-PATRON-MIN IS NOT EQUAL
170500                                     WS-FMT-CARACTER-MIN
170600              SET WS-G50-NO-ENCONTRO TO TRUE
170700           END-IF
170800     END-EVALUATE.
170900
171000 8230-COMPARAR-CARACTER-FMT-F. EXIT.
171100
171200
171300*----------------------------------------------------------------
171400*   IMPRESION DEL LISTADO DE CONTROL                              
171500*----------------------------------------------------------------
171600
171700 9999-FINAL-I.
171800
171900     PERFORM 9500-IMPRIMIR-REPORTE-I THRU 9500-IMPRIMIR-REPORTE-F.
172000
172100     CLOSE FWDPAT-ENT MAPRUL-ENT DOCTXT-ENT PREEXT-ENT
172200           IDNRES-SAL FLDRES-SAL REPORT-SAL.
172300
172400     DISPLAY '*** PGMFWCAF - FIN DE PROCESO ***'.
172500     DISPLAY 'DOCUMENTOS LEIDOS   : ' WS-CNT-DOC-LEIDOS.
172600     DISPLAY 'IDENT. GRABADOS     : ' WS-CNT-IDNRES-GRAB.
172700     DISPLAY 'CAMPOS GRABADOS     : ' WS-CNT-FLDRES-GRAB.
172800
172900 9999-FINAL-F. EXIT.
173000
173100
173200*----------------------------------------------------------------
173300*   LISTADO DE CONTROL - SECCIONES DE RESUMEN Y DETALLE          -
173400*----------------------------------------------------------------
173500 9500-IMPRIMIR-REPORTE-I.
173600
173700     PERFORM 9510-IMPRIMIR-ENCABEZADO-I
173800        THRU 9510-IMPRIMIR-ENCABEZADO-F.
173900     PERFORM 9520-IMPRIMIR-SECCION-IDENT-I
174000        THRU 9520-IMPRIMIR-SECCION-IDENT-F.
174100     PERFORM 9530-IMPRIMIR-SECCION-MAPEO-I
174200        THRU 9530-IMPRIMIR-SECCION-MAPEO-F.
174300
174400     MOVE WS-LINEA-BLANCO  TO WS-LIN-GENERICA.
174500     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
174600     MOVE WS-LIN-DET-TIT   TO WS-LIN-GENERICA.
174700     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
174800
174900     IF WS-DET-CNT IS GREATER ZERO
175000        PERFORM 9540-IMPRIMIR-DETALLE-I
175100           THRU 9540-IMPRIMIR-DETALLE-F
175200           VARYING DET-IX FROM 1 BY 1
175300              UNTIL DET-IX IS GREATER WS-DET-CNT
175400     END-IF.
175500
175600     PERFORM 9550-IMPRIMIR-TOTALES-I THRU 9550-IMPRIMIR-TOTALES-F.
175700
175800 9500-IMPRIMIR-REPORTE-F. EXIT.
175900
176000*---- ENCABEZADO DEL LISTADO - SE REPITE EN CADA SALTO DE HOJA --
176100 9510-IMPRIMIR-ENCABEZADO-I.
176200
176300     MOVE WS-CUENTA-PAGINA TO WS-ENC1-PAG.
176400     ADD  1 TO WS-CUENTA-PAGINA.
176500
176600     MOVE WS-LIN-ENCAB-1 TO WS-LIN-GENERICA.
176700     WRITE REG-REPORT FROM WS-LIN-GENERICA AFTER PAGE.
176800     IF WS-FS-REPORT IS NOT EQUAL '00'
176900        DISPLAY '* ERROR EN WRITE DDREPORT = ' WS-FS-REPORT
177000        MOVE 9999 TO RETURN-CODE
177100     END-IF.
177200
177300     MOVE WS-LIN-ENCAB-2 TO WS-LIN-GENERICA.
177400     MOVE 2 TO WS-CUENTA-LINEA.
177500     WRITE REG-REPORT FROM WS-LIN-GENERICA AFTER 1.
177600     IF WS-FS-REPORT IS NOT EQUAL '00'
177700        DISPLAY '* ERROR EN WRITE DDREPORT = ' WS-FS-REPORT
177800        MOVE 9999 TO RETURN-CODE
177900     END-IF.
178000
178100 9510-IMPRIMIR-ENCABEZADO-F. EXIT.
178200
178300*---- SECCION IDENTIFICACION - CONTEOS Y PORCENTAJES ------------
178400 9520-IMPRIMIR-SECCION-IDENT-I.
178500
178600     MOVE WS-LINEA-BLANCO TO WS-LIN-GENERICA.
178700     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
178800     MOVE WS-LIN-IDENT-1 TO WS-LIN-GENERICA.
178900     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
179000
179100     MOVE WS-CNT-DOC-LEIDOS TO WS-IDE2-DOCS.
179200     MOVE WS-LIN-IDENT-2    TO WS-LIN-GENERICA.
179300     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
179400
179500     MOVE WC-CNT-AUTO       TO WS-PCT-NUM.
179600     MOVE WS-CNT-DOC-LEIDOS TO WS-PCT-DEN.
179700     PERFORM 9521-CALCULAR-PORCENTAJE-I
179800        THRU 9521-CALCULAR-PORCENTAJE-F.
179900     MOVE WC-CNT-AUTO TO WS-IDE3-CNT.
180000     MOVE WS-PCT-TMP  TO WS-IDE3-PCT.
180100     MOVE WS-LIN-IDENT-3 TO WS-LIN-GENERICA.
180200     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
180300
180400     MOVE WC-CNT-REVISION   TO WS-PCT-NUM.
180500     MOVE WS-CNT-DOC-LEIDOS TO WS-PCT-DEN.
180600     PERFORM 9521-CALCULAR-PORCENTAJE-I
180700        THRU 9521-CALCULAR-PORCENTAJE-F.
180800     MOVE WC-CNT-REVISION TO WS-IDE4-CNT.
180900     MOVE WS-PCT-TMP      TO WS-IDE4-PCT.
181000     MOVE WS-LIN-IDENT-4 TO WS-LIN-GENERICA.
181100     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
181200
181300     MOVE WC-CNT-NOIDENT    TO WS-PCT-NUM.
181400     MOVE WS-CNT-DOC-LEIDOS TO WS-PCT-DEN.
181500     PERFORM 9521-CALCULAR-PORCENTAJE-I
181600        THRU 9521-CALCULAR-PORCENTAJE-F.
181700     MOVE WC-CNT-NOIDENT TO WS-IDE5-CNT.
181800     MOVE WS-PCT-TMP     TO WS-IDE5-PCT.
181900     MOVE WS-LIN-IDENT-5 TO WS-LIN-GENERICA.
182000     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
182100
182200 9520-IMPRIMIR-SECCION-IDENT-F. EXIT.
182300
182400*---- CALCULA UN PORCENTAJE CON UN DECIMAL (WS-PCT-NUM/DEN) -----
182500 9521-CALCULAR-PORCENTAJE-I.
182600
182700     IF WS-PCT-DEN IS GREATER ZERO
182800        COMPUTE WS-PCT-TMP ROUNDED =
182900                (WS-PCT-NUM * 100) / WS-PCT-DEN
183000     ELSE
183100        MOVE ZEROS TO WS-PCT-TMP
183200     END-IF.
183300
183400 9521-CALCULAR-PORCENTAJE-F. EXIT.
183500
183600*---- SECCION MAPEO - TOTALES Y CONFIANZA PROMEDIO DEL LOTE -----
183700 9530-IMPRIMIR-SECCION-MAPEO-I.
183800
183900     MOVE WS-LINEA-BLANCO TO WS-LIN-GENERICA.
184000     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
184100     MOVE WS-LIN-MAPEO-1 TO WS-LIN-GENERICA.
184200     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
184300
184400     MOVE WC-TOT-CAMPOS  TO WS-MAP2-TOT.
184500     MOVE WS-LIN-MAPEO-2 TO WS-LIN-GENERICA.
184600     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
184700
184800     MOVE WC-TOT-MAPEADOS TO WS-MAP3-TOT.
184900     MOVE WS-LIN-MAPEO-3  TO WS-LIN-GENERICA.
185000     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
185100
185200     MOVE WC-TOT-NO-MAPEADOS TO WS-MAP4-TOT.
185300     MOVE WS-LIN-MAPEO-4     TO WS-LIN-GENERICA.
185400     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
185500
185600     MOVE WC-TOT-REGLAS-APLIC TO WS-MAP5-TOT.
185700     MOVE WS-LIN-MAPEO-5      TO WS-LIN-GENERICA.
185800     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
185900
186000     IF WC-TOT-MAPEADOS IS GREATER ZERO
186100        MOVE WC-SUMA-CONF-LOTE TO WS-RND-ENT
186200        MOVE WC-TOT-MAPEADOS   TO WS-RND-DIV
186300        PERFORM 2510-REDONDEAR-PROMEDIO-I
186400           THRU 2510-REDONDEAR-PROMEDIO-F
186500        MOVE WS-RND-RESULT TO WC-PROM-CONF-LOTE
186600     ELSE
186700        MOVE ZEROS TO WC-PROM-CONF-LOTE
186800     END-IF.
186900     MOVE WC-PROM-CONF-LOTE TO WS-MAP6-PROM.
187000     MOVE WS-LIN-MAPEO-6    TO WS-LIN-GENERICA.
187100     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
187200
187300 9530-IMPRIMIR-SECCION-MAPEO-F. EXIT.
187400
187500*---- UNA LINEA DE DETALLE POR DOCUMENTO (DESDE EL BUFFER) ------
187600 9540-IMPRIMIR-DETALLE-I.
187700
187800     MOVE SPACES            TO WS-LIN-DETALLE.
187900     MOVE DET-DOCID (DET-IX)   TO WS-DET-DOCID.
188000     MOVE DET-FWDCODE (DET-IX) TO WS-DET-FWDCODE.
188100     MOVE DET-ESTADO (DET-IX)  TO WS-DET-ESTADO.
188200     MOVE DET-MAPCNT (DET-IX)  TO WS-DET-MAPCNT.
188300     MOVE DET-TOTCNT (DET-IX)  TO WS-DET-TOTCNT.
188400     MOVE DET-PROMCONF (DET-IX) TO WS-DET-CONF.
188500
188600     MOVE WS-LIN-DETALLE TO WS-LIN-GENERICA.
188700     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
188800
188900 9540-IMPRIMIR-DETALLE-F. EXIT.
189000
189100*---- LINEA FINAL DE TOTALES DEL LOTE (CORTE DE CONTROL) --------
189200 9550-IMPRIMIR-TOTALES-I.
189300
189400     MOVE WC-TOT-MAPEADOS   TO WS-TOT-MAPCNT.
189500     MOVE WC-TOT-CAMPOS     TO WS-TOT-TOTCNT.
189600     MOVE WC-PROM-CONF-LOTE TO WS-TOT-CONF.
189700
189800     MOVE WS-LINEA-BLANCO TO WS-LIN-GENERICA.
189900     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
190000     MOVE WS-LIN-TOTALES  TO WS-LIN-GENERICA.
190100     PERFORM 9590-ESCRIBIR-LINEA-I THRU 9590-ESCRIBIR-LINEA-F.
190200
190300 9550-IMPRIMIR-TOTALES-F. EXIT.
190400
190500*---- ESCRIBE WS-LIN-GENERICA EN EL LISTADO DE CONTROL ----------
190600*    CONTROLA EL SALTO DE HOJA CADA 55 LINEAS -------------------
190700 9590-ESCRIBIR-LINEA-I.
190800
190900     WRITE REG-REPORT FROM WS-LIN-GENERICA AFTER 1.
191000     IF WS-FS-REPORT IS NOT EQUAL '00'
191100        DISPLAY '* ERROR EN WRITE DDREPORT = ' WS-FS-REPORT
191200        MOVE 9999 TO RETURN-CODE
191300     END-IF.
191400     ADD 1 TO WS-CUENTA-LINEA.
191500
191600     IF WS-CUENTA-LINEA IS GREATER 55
191700        PERFORM 9510-IMPRIMIR-ENCABEZADO-I
191800           THRU 9510-IMPRIMIR-ENCABEZADO-F
191900     END-IF.
192000
192100 9590-ESCRIBIR-LINEA-F. EXIT.

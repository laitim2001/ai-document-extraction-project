000100****************************************************************
000200*    CPFWDPAT                                                  *
000300*    LAYOUT  PATRONES DE RECONOCIMIENTO DE FORWARDERS          *
000400*    UN REGISTRO POR VARIANTE DE NOMBRE / PALABRA CLAVE /      *
000500*    FORMATO / TEXTO DE LOGO.  AGRUPADOS POR FWD-ID.           *
000600*    LARGO REGISTRO = 100 BYTES                                *
000700****************************************************************
000800 01  WS-REG-FWDPAT.
000900*    IDENTIFICADOR DEL FORWARDER (AGRUPADOR)
001000     03  FWD-ID              PIC X(10).
001100*    CODIGO CORTO (DHL, FEDEX, ETC.) - 'UNKNOWN' SE DESCARTA
001200     03  FWD-CODE            PIC X(10).
001300*    NOMBRE VISIBLE INFORMADO CUANDO HAY COINCIDENCIA
001400     03  FWD-DISPLAY-NAME    PIC X(30).
001500*    PRIORIDAD DE EVALUACION - MAYOR VALOR SE EVALUA PRIMERO
001600     03  FWD-PRIORITY        PIC 9(03).
001700*    TIPO DE PATRON  N=NOMBRE  K=PALABRA CLAVE
001800*                    F=FORMATO L=TEXTO DE LOGO
001900     03  FWD-PAT-TYPE        PIC X(01).
002000*    TEXTO DEL PATRON (SUBCADENA O PATRON DE FORMATO)
002100     03  FWD-PAT-TEXT        PIC X(40).
002200     03  FILLER              PIC X(06)    VALUE SPACES.

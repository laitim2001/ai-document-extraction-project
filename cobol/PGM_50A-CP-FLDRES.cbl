000100****************************************************************
000200*    CPFLDRES                                                  *
000300*    LAYOUT  RESULTADO DE MAPEO DE CAMPO                       *
000400*    UN REGISTRO POR CAMPO MAPEADO (O NO MAPEADO) POR DOC.     *
000500*    LARGO REGISTRO = 140 BYTES                                *
000600****************************************************************
000700 01  WS-REG-FLDRES.
000800*    IDENTIFICADOR DE DOCUMENTO
000900     03  FMR-DOC-ID          PIC X(10).
001000*    NOMBRE DE CAMPO DE NEGOCIO
001100     03  FMR-FIELD-NAME      PIC X(20).
001200*    VALOR NORMALIZADO (ESPACIOS + 'NO-MATCHING-RULE' SI NO HUBO
001300*    REGLA GANADORA)
001400     03  FMR-VALUE           PIC X(40).
001500     03  FMR-RAW-VALUE       PIC X(40).
001600*    CONFIANZA ENTERA 0 A 100
001700     03  FMR-CONFIDENCE      PIC 9(03).
001800*    FUENTE  AZURE / TIER1 / TIER2
001900     03  FMR-SOURCE          PIC X(06).
002000*    REGLA QUE PRODUJO EL VALOR
002100     03  FMR-RULE-ID         PIC X(10).
002200*    METODO  AZURE / REGEX / KEYWORD / NONE
002300     03  FMR-METHOD          PIC X(07).
002400*    'Y' EL VALOR PASO LA VALIDACION, 'N' NO LA PASO
002500     03  FMR-VALID-FLAG      PIC X(01).
002600     03  FILLER              PIC X(03)    VALUE SPACES.

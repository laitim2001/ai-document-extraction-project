000100****************************************************************
000200*    CPIDNRES                                                  *
000300*    LAYOUT  RESULTADO DE IDENTIFICACION DE FORWARDER          *
000400*    UN REGISTRO POR DOCUMENTO.                                *
000500*    LARGO REGISTRO = 80 BYTES                                 *
000600****************************************************************
000700 01  WS-REG-IDNRES.
000800*    IDENTIFICADOR DE DOCUMENTO
000900     03  IDR-DOC-ID          PIC X(10).
001000*    CODIGO DEL FORWARDER QUE MEJOR COINCIDIO, BLANCO SI NINGUNO
001100     03  IDR-FWD-CODE        PIC X(10).
001200*    NOMBRE VISIBLE, BLANCO SI NO IDENTIFICADO
001300     03  IDR-FWD-NAME        PIC X(30).
001400*    PORCENTAJE DE CONFIANZA 0 A 100,00
001500     03  IDR-CONFIDENCE      PIC 9(03)V99.
001600*    METODO PRIMARIO  NAME/KEYWORD/FORMAT/LOGO/NONE
001700     03  IDR-METHOD          PIC X(10).
001800*    ESTADO  AUTO-IDENT / NEEDS-REVIEW / UNIDENTIFIED
001900     03  IDR-STATUS          PIC X(12).
002000     03  FILLER              PIC X(03)    VALUE SPACES.
